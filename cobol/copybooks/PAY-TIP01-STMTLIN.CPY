000100*****************************************************************
000200*    PAY-TIP01-STMTLIN                                          *
000300*    RAW STATEMENT LINE LAYOUT - PAYMENT STATEMENT ANALYZER     *
000400*    ONE 132-BYTE PRINT LINE AS LIFTED OFF THE SOURCE STATEMENT *
000500*    BY THE FRONT-END EXTRACT STEP.  FREE-FORM - NO FIELD       *
000600*    BOUNDARIES GUARANTEED EXCEPT THE OVERALL 132-BYTE WIDTH.   *
000700*****************************************************************
000800*    MAINTENANCE                                                *
000900*    DATE       BY    REQ        DESCRIPTION                    *
001000*    03/12/1986 RFH   PAY-0001   ORIGINAL LAYOUT                *
001100*    02/02/1999 RFH   PAY-0014   ADDED SCAN-LEAD REDEFINES      *
001200*****************************************************************
001300 01  PAY-STMT-LINE.
001400     05  STMT-LINE-TX                   PIC X(132).
001500 01  PAY-STMT-LINE-SCAN REDEFINES PAY-STMT-LINE.
001600     05  STMT-SCAN-LEAD-TX              PIC X(10).
001700     05  STMT-SCAN-BODY-TX               PIC X(112).
001800     05  FILLER                          PIC X(10).
