000100*****************************************************************
000200*    PAY-TIP03-PRTLINE                                          *
000300*    INSIGHTS-REPORT PRINT LINE LAYOUT - PAYMENT STATEMENT      *
000400*    ANALYZER.  ONE 132-COLUMN PRINT LINE; THE AREA USED AT ANY *
000500*    GIVEN WRITE IS SELECTED BY PRT-LINE-TYPE-CD, MATCHING THE  *
000600*    HEADER/DETAIL/TRAILER REDEFINES PATTERN THIS SHOP USES ON  *
000700*    ITS TRANSMISSION FILES (SEE MTF.R00857, SDCM.POSITION).    *
000800*****************************************************************
000900*    MAINTENANCE                                                *
001000*    DATE       BY    REQ        DESCRIPTION                    *
001100*    03/19/1986 RFH   PAY-0002   ORIGINAL LAYOUT - HDR/SUMMARY  *
001200*    08/02/1998 RFH   PAY-0003   ADDED CATEGORY/MERCHANT AREAS  *
001300*    09/10/1998 RFH   PAY-0007   ADDED TREND AREAS              *
001400*    10/05/1998 RFH   PAY-0009   ADDED ANOMALY AREA             *
001500*    11/29/1999 JWK   PAY-0021   Y2K - RUN-DATE NOW 4-DIGIT YR  *
001600*    06/06/2003 LMT   PAY-0037   ADDED BREAKDOWN AREA           *
001700*****************************************************************
001800 01  PAY-PRT-LINE.
001900     05  PRT-LINE-TYPE-CD                PIC X(02).
002000         88  PRT-IS-HEADER                   VALUE 'HD'.
002100         88  PRT-IS-SUMMARY                  VALUE 'SM'.
002200         88  PRT-IS-CATEGORY                 VALUE 'CT'.
002300         88  PRT-IS-MERCHANT                 VALUE 'MC'.
002400         88  PRT-IS-DAILY-TREND              VALUE 'DT'.
002500         88  PRT-IS-MONTHLY-TREND            VALUE 'MT'.
002600         88  PRT-IS-ANOMALY                  VALUE 'AN'.
002700         88  PRT-IS-BREAKDOWN                VALUE 'CB'.
002800     05  PRT-HEADER-AREA.
002900         10  PRT-HDR-TITLE-TX             PIC X(60).
003000         10  PRT-HDR-RUN-DATE-TX          PIC X(10).
003100         10  PRT-HDR-RUN-TIME-TX          PIC X(08).
003200         10  FILLER                        PIC X(52).
003300     05  PRT-SUMMARY-AREA REDEFINES PRT-HEADER-AREA.
003400         10  PRT-SUM-LABEL-TX             PIC X(30).
003500         10  PRT-SUM-VALUE-ED             PIC Z,ZZZ,ZZZ,ZZ9.99-.
003600         10  FILLER                        PIC X(83).
003700     05  PRT-CATEGORY-AREA REDEFINES PRT-HEADER-AREA.
003800         10  PRT-CAT-CODE-TX              PIC X(17).
003900         10  FILLER                        PIC X(03).
004000         10  PRT-CAT-AMOUNT-ED            PIC ZZ,ZZZ,ZZ9.99.
004100         10  FILLER                        PIC X(97).
004200     05  PRT-MERCHANT-AREA REDEFINES PRT-HEADER-AREA.
004300         10  PRT-MCH-NAME-TX              PIC X(40).
004400         10  FILLER                        PIC X(03).
004500         10  PRT-MCH-AMOUNT-ED            PIC ZZ,ZZZ,ZZ9.99.
004600         10  FILLER                        PIC X(74).
004700     05  PRT-DAILY-TREND-AREA REDEFINES PRT-HEADER-AREA.
004800         10  PRT-DLY-PERIOD-TX            PIC X(10).
004900         10  FILLER                        PIC X(03).
005000         10  PRT-DLY-AMOUNT-ED            PIC ZZ,ZZZ,ZZ9.99.
005100         10  FILLER                        PIC X(104).
005200     05  PRT-MONTHLY-TREND-AREA REDEFINES PRT-HEADER-AREA.
005300         10  PRT-MON-PERIOD-TX            PIC X(10).
005400         10  FILLER                        PIC X(03).
005500         10  PRT-MON-AMOUNT-ED            PIC ZZ,ZZZ,ZZ9.99.
005600         10  FILLER                        PIC X(104).
005700     05  PRT-ANOMALY-AREA REDEFINES PRT-HEADER-AREA.
005800         10  PRT-ANM-DATE-TX              PIC X(10).
005900         10  FILLER                        PIC X(02).
006000         10  PRT-ANM-MERCHANT-TX          PIC X(40).
006100         10  FILLER                        PIC X(02).
006200         10  PRT-ANM-AMOUNT-ED            PIC ZZ,ZZZ,ZZ9.99.
006300         10  FILLER                        PIC X(02).
006400         10  PRT-ANM-RATIO-TX             PIC X(30).
006500         10  FILLER                        PIC X(31).
006600     05  PRT-BREAKDOWN-AREA REDEFINES PRT-HEADER-AREA.
006700         10  PRT-BRK-CODE-TX              PIC X(17).
006800         10  FILLER                        PIC X(03).
006900         10  PRT-BRK-TOTAL-ED             PIC ZZ,ZZZ,ZZ9.99.
007000         10  FILLER                        PIC X(03).
007100         10  PRT-BRK-COUNT-ED             PIC ZZ,ZZ9.
007200         10  FILLER                        PIC X(03).
007300         10  PRT-BRK-AVG-ED               PIC ZZ,ZZZ,ZZ9.99.
007400         10  FILLER                        PIC X(72).
