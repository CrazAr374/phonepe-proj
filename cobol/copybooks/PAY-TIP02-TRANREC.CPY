000100*****************************************************************
000200*    PAY-TIP02-TRANREC                                          *
000300*    TRANSACTION RECORD LAYOUT - PAYMENT STATEMENT ANALYZER     *
000400*    OUTPUT OF PAYXTRCT / INPUT TO PAYINSGT.  ONE ENTRY PER     *
000500*    TRANSACTION BLOCK RECOGNIZED ON THE SOURCE STATEMENT.      *
000600*    RECORD LENGTH IS 284 BYTES, RESERVE SPACE FILLED AT END.   *
000700*****************************************************************
000800*    MAINTENANCE                                                *
000900*    DATE       BY    REQ        DESCRIPTION                    *
001000*    03/12/1986 RFH   PAY-0001   ORIGINAL LAYOUT                *
001100*    09/03/1998 RFH   PAY-0006   ADDED TRAN-DATE-PARTS REDEFINES*
001200*    02/02/1999 RFH   PAY-0014   ADDED TRAN-REF-BLOB REDEFINES  *
001300*    11/29/1999 JWK   PAY-0021   Y2K - DATE YEAR NOW 4 DIGITS   *
001400*    06/06/2003 LMT   PAY-0037   ADDED CATEGORY 88-LEVELS       *
001500*    03/14/2012 SDK   PAY-0058   AMOUNT NOW SIGN TRAILING       *
001600*                                SEPARATE PER HOUSE STANDARD    *
001700*****************************************************************
001800 01  PAY-TRAN-RECORD.
001900     05  TRAN-DATE-TX                   PIC X(10).
002000     05  TRAN-TIME-TX                   PIC X(05).
002100     05  TRAN-MERCHANT-NM                PIC X(100).
002200     05  TRAN-DIRECTION-CD               PIC X(06).
002300         88  DIR-IS-DEBIT                    VALUE 'DEBIT '.
002400         88  DIR-IS-CREDIT                   VALUE 'CREDIT'.
002500     05  TRAN-AMOUNT-AT                  PIC S9(8)V99
002600                                          SIGN TRAILING SEPARATE.
002700     05  TRAN-ID-TX                      PIC X(25).
002800     05  TRAN-UTR-NBR                    PIC X(16).
002900     05  TRAN-ACCT-REF-NBR               PIC X(04).
003000     05  TRAN-CATEGORY-CD                PIC X(17).
003100         88  CAT-IS-FUEL                     VALUE 'fuel             '.
003200         88  CAT-IS-GROCERIES                VALUE 'groceries        '.
003300         88  CAT-IS-DINING                   VALUE 'dining           '.
003400         88  CAT-IS-SHOPPING                 VALUE 'shopping         '.
003500         88  CAT-IS-RECHARGE                 VALUE 'recharge         '.
003600         88  CAT-IS-EDUCATION                VALUE 'education        '.
003700         88  CAT-IS-GOVERNMENT               VALUE 'government       '.
003800         88  CAT-IS-PERSONAL-TRANSFER        VALUE 'personal_transfer'.
003900         88  CAT-IS-OTHER                    VALUE 'other            '.
004000     05  FILLER                          PIC X(90).
004100*****************************************************************
004200*    ALTERNATE VIEW - DATE BROKEN TO YYYY/MM/DD.  TRAN-DATE-TX   *
004300*    IS THE EXTRACTOR'S BEST-EFFORT STRING - ISO WHEN IT COULD   *
004400*    NORMALIZE THE SOURCE LINE, THE RAW TEXT OTHERWISE (PER      *
004500*    PAY-0062, PAYINSGT RE-VALIDATES/RE-PARSES IT TOLERANTLY     *
004600*    BEFORE TRUSTING THESE PARTS FOR THE TREND TABLES).          *
004700*****************************************************************
004800 01  PAY-TRAN-DATE-VIEW REDEFINES PAY-TRAN-RECORD.
004900     05  TDV-DATE-PARTS.
005000         10  TDV-YYYY                    PIC X(04).
005100         10  FILLER                       PIC X(01).
005200         10  TDV-MM                       PIC X(02).
005300         10  FILLER                       PIC X(01).
005400         10  TDV-DD                       PIC X(02).
005500     05  FILLER                          PIC X(274).
005600*****************************************************************
005700*    ALTERNATE VIEW - THE THREE REFERENCE NUMBERS TREATED AS A  *
005800*    SINGLE BLOB SO 5000-NORMALIZE-TRANSACTION CAN TEST "ANY    *
005900*    REFERENCE PRESENT" WITH ONE COMPARE INSTEAD OF THREE.      *
006000*****************************************************************
006100 01  PAY-TRAN-REF-VIEW REDEFINES PAY-TRAN-RECORD.
006200     05  FILLER                          PIC X(132).
006300     05  TRV-REF-BLOB-TX                 PIC X(45).
006400     05  FILLER                          PIC X(107).
