000100*****************************************************************
000200* IDENTIFICATION DIVISION.                                      *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PAYXTRCT.
000600 AUTHOR.        R F HULSE.
000700 INSTALLATION.  TIP PROCESSING - STATEMENT ANALYSIS UNIT.
000800 DATE-WRITTEN.  03/12/1986.
000900 DATE-COMPILED. 03/12/1986.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*****************************************************************
001200*    PAYXTRCT  -  PAYMENT STATEMENT TRANSACTION EXTRACTOR AND   *
001300*                 CATEGORIZER                                   *
001400*                                                                *
001500*    READS THE RAW TEXT OF A MOBILE-WALLET (UPI) ACCOUNT        *
001600*    STATEMENT, ONE PRINT LINE PER RECORD, AND SCANS IT FOR      *
001700*    TRANSACTION BLOCKS.  EACH BLOCK RECOGNIZED IS NORMALIZED,   *
001800*    ASSIGNED A SPENDING CATEGORY BY KEYWORD MATCH ON THE        *
001900*    MERCHANT NAME, AND WRITTEN TO THE TRANSACTIONS-OUT FILE     *
002000*    FOR PAYINSGT TO SUMMARIZE.                                  *
002100*                                                                *
002200*    THIS REPLACES THE MANUAL STATEMENT-RECONCILIATION WORKSHEET *
002300*    PREVIOUSLY KEYED BY THE CARDHOLDER-SERVICES CLERKS.         *
002400*****************************************************************
002500*    MAINTENANCE LOG                                             *
002600*    DATE       BY    REQ        DESCRIPTION                     *
002700*    03/12/1986 RFH   PAY-0001   ORIGINAL PROGRAM                *
002800*    08/02/1986 RFH   PAY-0003   ADDED MERCHANT INDICATOR SCAN   *
002900*    09/10/1986 RFH   PAY-0007   ADDED TXN-ID/UTR/ACCT-REF SCAN  *
003000*    04/18/1988 RFH   PAY-0011   DIRECTION KEYWORD COUNT REWORK  *
003100*    02/02/1990 RFH   PAY-0014   SKIP-5 DUPLICATE SUPPRESSION    *
003200*    11/29/1998 JWK   PAY-0021   Y2K - 2-DIGIT YEARS MAP TO 20YY *
003300*    05/14/1999 JWK   PAY-0024   MONTH-NAME DATE FORM ADDED      *
003400*    06/06/2003 LMT   PAY-0037   CATEGORY KEYWORD TABLE REWORK   *
003500*    01/09/2006 LMT   PAY-0042   NOISE FILTER - PAGE MARKERS     *
003600*    10/22/2011 DGP   PAY-0055   AM/PM TIME NORMALIZATION FIX    *
003700*    03/14/2012 SDK   PAY-0058   BARE "TO" INDICATOR NOW REQUIRES*
003800*                                TRAILING BLANK (WAS MATCHING    *
003900*                                "TOTAL"/"TODAY")                *
004000*    03/14/2012 SDK   PAY-0059   BARE "N OF M" PAGE MARKER FILTER*
004100*                                ADDED; TXN-ID NOW REQUIRES A    *
004200*                                LABEL AHEAD OF IT; ACCT-REF     *
004300*                                LABEL FALLBACK WHEN NO XXXX MASK*
004400*****************************************************************

004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.

005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT STATEMENT-IN     ASSIGN TO STMTIN
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-STMTIN-STATUS.

005600     SELECT TRANSACTIONS-OUT ASSIGN TO TRANOUT
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-TRANOUT-STATUS.

005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  STATEMENT-IN
006200     LABEL RECORD STANDARD.
006300     COPY PAY-TIP01-STMTLIN.

006400 FD  TRANSACTIONS-OUT
006500     LABEL RECORD STANDARD.
006600     COPY PAY-TIP02-TRANREC.

006700 WORKING-STORAGE SECTION.
006800*****************************************************************
006900*    FILE STATUS AND RUN CONTROL SWITCHES                       *
007000*****************************************************************
007100 77  WS-STMTIN-STATUS            PIC X(02) VALUE '00'.
007200 77  WS-TRANOUT-STATUS           PIC X(02) VALUE '00'.
007300 77  WS-EOF-SW                   PIC X(01) VALUE 'N'.
007400     88  STATEMENT-EOF               VALUE 'Y'.
007500 77  WS-ACCEPT-SW                PIC X(01) VALUE 'N'.
007600     88  WINDOW-ACCEPTED             VALUE 'Y'.
007700 77  WS-HIT-SW                   PIC X(01) VALUE 'N'.
007800     88  A-HIT-WAS-MADE               VALUE 'Y'.
007900 77  WS-QUAL-SW                  PIC X(01) VALUE 'N'.
008000     88  A-QUALIFIER-WAS-FOUND        VALUE 'Y'.

008100*****************************************************************
008200*    RUN-TIME LIMITS AND WORKING COUNTERS (COMP PER SITE STD)   *
008300*****************************************************************
008400 77  WS-MAX-LINES                PIC 9(5) COMP VALUE 05000.
008500 77  WS-WINDOW-SIZE              PIC 9(2) COMP VALUE 10.
008600 77  WS-SKIP-AFTER-MATCH         PIC 9(2) COMP VALUE 05.
008700 77  WS-RAW-LINE-COUNT           PIC 9(5) COMP VALUE ZERO.
008800 77  WS-CLEAN-LINE-COUNT         PIC 9(5) COMP VALUE ZERO.
008900 77  WS-SCAN-PTR                 PIC 9(5) COMP VALUE ZERO.
009000 77  WS-WINDOW-END               PIC 9(5) COMP VALUE ZERO.
009100 77  WS-TRAN-WRITTEN-COUNT       PIC 9(5) COMP VALUE ZERO.
009200 77  WS-IX                       PIC 9(5) COMP VALUE ZERO.
009300 77  WS-JX                       PIC 9(2) COMP VALUE ZERO.
009400 77  WS-CP                       PIC 9(4) COMP VALUE ZERO.
009500 77  WS-CURSOR                   PIC 9(4) COMP VALUE ZERO.
009600 77  WS-HOLD-LEN                 PIC 9(3) COMP VALUE ZERO.
009700 77  WS-RUNLEN                   PIC 9(3) COMP VALUE ZERO.
009800 77  WS-CNT                      PIC 9(5) COMP VALUE ZERO.
009900 77  WS-BPN-START                PIC 9(3) COMP VALUE ZERO.
010000 77  WS-BPN-LEN                  PIC 9(3) COMP VALUE ZERO.
010100 77  WS-LABEL-COL                PIC 9(4) COMP VALUE ZERO.
010200 77  WS-ACCT-LABEL-COL           PIC 9(4) COMP VALUE ZERO.
010300 77  WS-LETTER-RUN               PIC 9(3) COMP VALUE ZERO.

010400*****************************************************************
010500*    RAW AND NOISE-FILTERED LINE TABLES                         *
010600*    (THE SOURCE STATEMENT IS READ ENTIRE BEFORE SCANNING SO    *
010700*    THE 10-LINE CONTEXT WINDOW CAN LOOK AHEAD OF WHERE IT IS.) *
010800*****************************************************************
010900 01  WS-RAW-LINE-TABLE.
011000     05  WS-RAW-LINE-ENT  OCCURS 5000 TIMES.
011100         10  WS-RAW-LINE-TX       PIC X(132).

011200 01  WS-CLEAN-LINE-TABLE.
011300     05  WS-CLEAN-LINE-ENT OCCURS 5000 TIMES.
011400         10  WS-CLEAN-LINE-TX     PIC X(132).

011500*****************************************************************
011600*    NOISE-FILTER LITERALS - LENGTH-PREFIXED SO THE SCAN        *
011700*    PARAGRAPHS CAN COMPARE ONLY THE SIGNIFICANT CHARACTERS     *
011800*    WITHOUT RELYING ON AN INTRINSIC TRIM FUNCTION.              *
011900*****************************************************************
012000 01  WS-HEADER-WORD-TABLE.
012100     05  WS-HEADER-WORD-ENT OCCURS 4 TIMES.
012200         10  WS-HW-LEN            PIC 9(2) COMP.
012300         10  WS-HW-TX             PIC X(20).
012400 01  WS-HEADER-WORD-LOAD REDEFINES WS-HEADER-WORD-TABLE.
012500     05  FILLER PIC X(22) VALUE '07phonepe             '.
012600     05  FILLER PIC X(22) VALUE '09statement           '.
012700     05  FILLER PIC X(22) VALUE '19transaction history '.
012800     05  FILLER PIC X(22) VALUE '04page                '.

012900*****************************************************************
013000*    TRANSACTION-ID LABEL LITERALS - THE ID RUN ONLY QUALIFIES   *
013100*    WHEN ONE OF THESE WORDS IS FOUND AHEAD OF IT IN THE WINDOW. *
013200*****************************************************************
013300 01  WS-ID-LABEL-TABLE.
013400     05  WS-ID-LABEL-ENT OCCURS 4 TIMES.
013500         10  WS-IL-LEN            PIC 9(2) COMP.
013600         10  WS-IL-TX             PIC X(14).
013700 01  WS-ID-LABEL-LOAD REDEFINES WS-ID-LABEL-TABLE.
013800     05  FILLER PIC X(16) VALUE '11transaction   '.
013900     05  FILLER PIC X(16) VALUE '03txn           '.
014000     05  FILLER PIC X(16) VALUE '05trans         '.
014100     05  FILLER PIC X(16) VALUE '03ref           '.

014200*****************************************************************
014300*    OPTIONAL QUALIFIER FOLLOWING THE LABEL - ID, NO, OR NUMBER. *
014400*    SKIPPED OVER IF PRESENT BEFORE THE ID RUN IS HUNTED FOR.    *
014500*****************************************************************
014600 01  WS-ID-QUALIFIER-TABLE.
014700     05  WS-ID-QUAL-ENT OCCURS 3 TIMES.
014800         10  WS-IQ-LEN            PIC 9(2) COMP.
014900         10  WS-IQ-TX             PIC X(08).
015000 01  WS-ID-QUALIFIER-LOAD REDEFINES WS-ID-QUALIFIER-TABLE.
015100     05  FILLER PIC X(10) VALUE '02id      '.
015200     05  FILLER PIC X(10) VALUE '02no      '.
015300     05  FILLER PIC X(10) VALUE '06number  '.

015400*****************************************************************
015500*    ACCOUNT-REFERENCE LABEL LITERALS - THE LABEL-BASED PATH     *
015600*    FOR WHEN THE STATEMENT SHOWS NO "XXXX" MASK.                *
015700*****************************************************************
015800 01  WS-ACCT-LABEL-TABLE.
015900     05  WS-ACCT-LABEL-ENT OCCURS 2 TIMES.
016000         10  WS-AL-LEN            PIC 9(2) COMP.
016100         10  WS-AL-TX             PIC X(10).
016200 01  WS-ACCT-LABEL-LOAD REDEFINES WS-ACCT-LABEL-TABLE.
016300     05  FILLER PIC X(12) VALUE '07account   '.
016400     05  FILLER PIC X(12) VALUE '03a/c       '.

016500*****************************************************************
016600*    CONTEXT-WINDOW WORK AREA - UP TO 10 CLEAN LINES JOINED     *
016700*    WITH SINGLE SPACES FOR FIELD SCANNING                      *
016800*****************************************************************
016900 01  WS-WINDOW-TEXT                  PIC X(1330).
017000 01  WS-WINDOW-LOWER-TEXT            PIC X(1330).
017100 01  WS-WINDOW-END-COL                PIC 9(4) COMP VALUE ZERO.
017200 01  WS-LINE-LOWER-TEXT               PIC X(132).

017300*****************************************************************
017400*    EXTRACTED-FIELD WORK AREA FOR THE WINDOW BEING SCANNED      *
017500*****************************************************************
017600 01  WS-FOUND-DATE-TX               PIC X(10) VALUE SPACES.
017700 01  WS-FOUND-TIME-TX               PIC X(05) VALUE SPACES.
017800 01  WS-FOUND-MERCHANT-TX           PIC X(100) VALUE SPACES.
017900 01  WS-FOUND-DIRECTION-CD          PIC X(06) VALUE 'DEBIT '.
018000 01  WS-FOUND-AMOUNT-AT             PIC S9(8)V99 VALUE ZERO.
018100 01  WS-FOUND-ID-TX                 PIC X(25) VALUE SPACES.
018200 01  WS-FOUND-UTR-TX                PIC X(16) VALUE SPACES.
018300 01  WS-FOUND-ACCT-REF-TX           PIC X(04) VALUE SPACES.
018400 01  WS-FOUND-CATEGORY-CD           PIC X(17) VALUE 'other            '.
018500 01  WS-CREDIT-HIT-CT               PIC 9(2) COMP VALUE ZERO.
018600 01  WS-DEBIT-HIT-CT                PIC 9(2) COMP VALUE ZERO.

018700*****************************************************************
018800*    DATE-NORMALIZATION WORK AREA                                *
018900*****************************************************************
019000 01  WS-DS-DAY                      PIC 9(02) VALUE ZERO.
019100 01  WS-DS-MONTH                    PIC 9(02) VALUE ZERO.
019200 01  WS-DS-YEAR                     PIC 9(04) VALUE ZERO.
019300 01  WS-DS-YY                       PIC 9(02) VALUE ZERO.
019400 01  WS-DATE-NUMERIC-TX              PIC X(10) VALUE SPACES.
019500 01  WS-MONTH-NAME-TABLE.
019600     05  WS-MONTH-NAME-ENT OCCURS 12 TIMES.
019700         10  WS-MONTH-NAME-TX         PIC X(03).
019800 01  WS-MONTH-NAME-LOAD REDEFINES WS-MONTH-NAME-TABLE.
019900     05  FILLER PIC X(03) VALUE 'jan'.
020000     05  FILLER PIC X(03) VALUE 'feb'.
020100     05  FILLER PIC X(03) VALUE 'mar'.
020200     05  FILLER PIC X(03) VALUE 'apr'.
020300     05  FILLER PIC X(03) VALUE 'may'.
020400     05  FILLER PIC X(03) VALUE 'jun'.
020500     05  FILLER PIC X(03) VALUE 'jul'.
020600     05  FILLER PIC X(03) VALUE 'aug'.
020700     05  FILLER PIC X(03) VALUE 'sep'.
020800     05  FILLER PIC X(03) VALUE 'oct'.
020900     05  FILLER PIC X(03) VALUE 'nov'.
021000     05  FILLER PIC X(03) VALUE 'dec'.
021100 01  WS-MONTH-INDEX                   PIC 9(02) COMP VALUE ZERO.

021200*****************************************************************
021300*    TIME-NORMALIZATION WORK AREA                                *
021400*****************************************************************
021500 01  WS-TS-HOUR                       PIC 9(02) VALUE ZERO.
021600 01  WS-TS-MINUTE                     PIC 9(02) VALUE ZERO.
021700 01  WS-TS-MERIDIAN-TX                PIC X(02) VALUE SPACES.

021800*****************************************************************
021900*    AMOUNT-SCAN WORK AREA                                       *
022000*****************************************************************
022100 01  WS-AMT-DIGITS-TX                 PIC X(14) VALUE SPACES.
022200 01  WS-AMT-DIGIT-CT                  PIC 9(02) COMP VALUE ZERO.
022300 01  WS-AMT-DOT-AT                    PIC 9(02) COMP VALUE ZERO.
022400 01  WS-CURRENCY-TAG-TABLE.
022500     05  WS-CURRENCY-TAG-ENT OCCURS 5 TIMES.
022600         10  WS-CT-LEN                PIC 9(2) COMP.
022700         10  WS-CT-TX                 PIC X(08).
022800 01  WS-CURRENCY-TAG-LOAD REDEFINES WS-CURRENCY-TAG-TABLE.
022900     05  FILLER PIC X(10) VALUE '03rs.     '.
023000     05  FILLER PIC X(10) VALUE '02rs      '.
023100     05  FILLER PIC X(10) VALUE '03inr     '.
023200     05  FILLER PIC X(10) VALUE '07amount: '.
023300*    03/28/2012 SDK   PAY-0061   ADDED THE RUPEE SYMBOL AS A 5TH  *
023400*                                TAG - SPEC TREATS IT AS AN       *
023500*                                EQUALLY VALID LEADING/TRAILING   *
023600*                                MARKER, SAME AS "RS"/"INR".      *
023700     05  FILLER PIC X(10) VALUE '03₹     '.

023800*****************************************************************
023900*    MERCHANT-SCAN WORK AREA                                     *
024000*****************************************************************
024100 01  WS-MERCHANT-IND-TABLE.
024200     05  WS-MERCHANT-IND-ENT OCCURS 12 TIMES.
024300         10  WS-MI-LEN                PIC 9(2) COMP.
024400         10  WS-MI-TX                 PIC X(16).
024500 01  WS-MERCHANT-IND-LOAD REDEFINES WS-MERCHANT-IND-TABLE.
024600     05  FILLER PIC X(18) VALUE '03to:             '.
024700     05  FILLER PIC X(18) VALUE '09merchant:       '.
024800     05  FILLER PIC X(18) VALUE '05from:           '.
024900     05  FILLER PIC X(18) VALUE '10recipient:      '.
025000     05  FILLER PIC X(18) VALUE '06payee:          '.
025100     05  FILLER PIC X(18) VALUE '08paid to:        '.
025200     05  FILLER PIC X(18) VALUE '08sent to:        '.
025300     05  FILLER PIC X(18) VALUE '14received from:  '.
025400     05  FILLER PIC X(18) VALUE '12transfer to:    '.
025500     05  FILLER PIC X(18) VALUE '11payment to:     '.
025600     05  FILLER PIC X(18) VALUE '14money sent to:  '.
025700     05  FILLER PIC X(18) VALUE '03to              '.

025800 01  WS-STATUS-WORD-TABLE.
025900     05  WS-STATUS-WORD-ENT OCCURS 4 TIMES.
026000         10  WS-SW-LEN                PIC 9(2) COMP.
026100         10  WS-SW-TX                 PIC X(10).
026200 01  WS-STATUS-WORD-LOAD REDEFINES WS-STATUS-WORD-TABLE.
026300     05  FILLER PIC X(12) VALUE '07success   '.
026400     05  FILLER PIC X(12) VALUE '09completed '.
026500     05  FILLER PIC X(12) VALUE '06failed    '.
026600     05  FILLER PIC X(12) VALUE '07pending   '.

026700 01  WS-LABEL-WORD-TABLE.
026800     05  WS-LABEL-WORD-ENT OCCURS 10 TIMES.
026900         10  WS-LW-LEN                PIC 9(2) COMP.
027000         10  WS-LW-TX                 PIC X(12).
027100 01  WS-LABEL-WORD-LOAD REDEFINES WS-LABEL-WORD-TABLE.
027200     05  FILLER PIC X(14) VALUE '04date        '.
027300     05  FILLER PIC X(14) VALUE '04time        '.
027400     05  FILLER PIC X(14) VALUE '06amount      '.
027500     05  FILLER PIC X(14) VALUE '06status      '.
027600     05  FILLER PIC X(14) VALUE '11transaction '.
027700     05  FILLER PIC X(14) VALUE '03upi         '.
027800     05  FILLER PIC X(14) VALUE '03ref         '.
027900     05  FILLER PIC X(14) VALUE '03utr         '.
028000     05  FILLER PIC X(14) VALUE '07debited     '.
028100*    03/14/2012 SDK   PAY-0060   ADDED "CREDITED" - SPEC'S LABEL *
028200*                                LIST WAS MISSING IT.            *
028300     05  FILLER PIC X(14) VALUE '08credited    '.

028400*****************************************************************
028500*    DIRECTION-KEYWORD WORK AREA                                 *
028600*****************************************************************
028700 01  WS-CREDIT-WORD-TABLE.
028800     05  WS-CREDIT-WORD-ENT OCCURS 6 TIMES.
028900         10  WS-CW-LEN                PIC 9(2) COMP.
029000         10  WS-CW-TX                 PIC X(10).
029100 01  WS-CREDIT-WORD-LOAD REDEFINES WS-CREDIT-WORD-TABLE.
029200     05  FILLER PIC X(12) VALUE '08received  '.
029300     05  FILLER PIC X(12) VALUE '06credit    '.
029400     05  FILLER PIC X(12) VALUE '08credited  '.
029500     05  FILLER PIC X(12) VALUE '04from      '.
029600     05  FILLER PIC X(12) VALUE '06refund    '.
029700     05  FILLER PIC X(12) VALUE '08cashback  '.

029800 01  WS-DEBIT-WORD-TABLE.
029900     05  WS-DEBIT-WORD-ENT OCCURS 6 TIMES.
030000         10  WS-DW-LEN                PIC 9(2) COMP.
030100         10  WS-DW-TX                 PIC X(12).
030200 01  WS-DEBIT-WORD-LOAD REDEFINES WS-DEBIT-WORD-TABLE.
030300     05  FILLER PIC X(14) VALUE '04paid        '.
030400     05  FILLER PIC X(14) VALUE '05debit       '.
030500     05  FILLER PIC X(14) VALUE '07debited     '.
030600     05  FILLER PIC X(14) VALUE '07payment     '.
030700     05  FILLER PIC X(14) VALUE '04sent        '.
030800     05  FILLER PIC X(14) VALUE '11transfer to '.

030900*****************************************************************
031000*    CATEGORY KEYWORD TABLE - ORDER IS SIGNIFICANT.  FIRST       *
031100*    CATEGORY WHOSE KEYWORD IS FOUND IN THE MERCHANT NAME WINS.  *
031200*    LOADED BY THE CLASSIC FILLER/REDEFINES TRICK SO THE TABLE   *
031300*    NEVER HAS TO BE READ FROM A PARAMETER FILE AT RUN TIME.     *
031400*    EACH ENTRY CARRIES THE SIGNIFICANT KEYWORD LENGTH AHEAD OF  *
031500*    THE PADDED KEYWORD TEXT.                                    *
031600*****************************************************************
031700 01  WS-KEYWORD-TABLE-LOAD.
031800         05  FILLER PIC X(37) VALUE
031900             'fuel             06petrol            '.
032000         05  FILLER PIC X(37) VALUE
032100             'fuel             04pump              '.
032200         05  FILLER PIC X(37) VALUE
032300             'fuel             06diesel            '.
032400         05  FILLER PIC X(37) VALUE
032500             'fuel             04fuel              '.
032600         05  FILLER PIC X(37) VALUE
032700             'fuel             03gas               '.
032800         05  FILLER PIC X(37) VALUE
032900             'fuel             16bharat petroleum  '.
033000         05  FILLER PIC X(37) VALUE
033100             'fuel             10indian oil        '.
033200         05  FILLER PIC X(37) VALUE
033300             'fuel             02hp                '.
033400         05  FILLER PIC X(37) VALUE
033500             'fuel             05shell             '.
033600         05  FILLER PIC X(37) VALUE
033700             'fuel             05essar             '.
033800         05  FILLER PIC X(37) VALUE
033900             'groceries        07grocery           '.
034000         05  FILLER PIC X(37) VALUE
034100             'groceries        06kirana            '.
034200         05  FILLER PIC X(37) VALUE
034300             'groceries        11supermarket       '.
034400         05  FILLER PIC X(37) VALUE
034500             'groceries        05store             '.
034600         05  FILLER PIC X(37) VALUE
034700             'groceries        04mart              '.
034800         05  FILLER PIC X(37) VALUE
034900             'groceries        06market            '.
035000         05  FILLER PIC X(37) VALUE
035100             'groceries        09vegetable         '.
035200         05  FILLER PIC X(37) VALUE
035300             'groceries        05fruit             '.
035400         05  FILLER PIC X(37) VALUE
035500             'groceries        04food              '.
035600         05  FILLER PIC X(37) VALUE
035700             'groceries        10provisions        '.
035800         05  FILLER PIC X(37) VALUE
035900             'dining           10restaurant        '.
036000         05  FILLER PIC X(37) VALUE
036100             'dining           04cafe              '.
036200         05  FILLER PIC X(37) VALUE
036300             'dining           05hotel             '.
036400         05  FILLER PIC X(37) VALUE
036500             'dining           06swiggy            '.
036600         05  FILLER PIC X(37) VALUE
036700             'dining           06zomato            '.
036800         05  FILLER PIC X(37) VALUE
036900             'dining           06domino            '.
037000         05  FILLER PIC X(37) VALUE
037100             'dining           05pizza             '.
037200         05  FILLER PIC X(37) VALUE
037300             'dining           08mcdonald          '.
037400         05  FILLER PIC X(37) VALUE
037500             'dining           03kfc               '.
037600         05  FILLER PIC X(37) VALUE
037700             'dining           04food              '.
037800         05  FILLER PIC X(37) VALUE
037900             'dining           06dining            '.
038000         05  FILLER PIC X(37) VALUE
038100             'shopping         06amazon            '.
038200         05  FILLER PIC X(37) VALUE
038300             'shopping         08flipkart          '.
038400         05  FILLER PIC X(37) VALUE
038500             'shopping         06myntra            '.
038600         05  FILLER PIC X(37) VALUE
038700             'shopping         04ajio              '.
038800         05  FILLER PIC X(37) VALUE
038900             'shopping         08shopping          '.
039000         05  FILLER PIC X(37) VALUE
039100             'shopping         04mall              '.
039200         05  FILLER PIC X(37) VALUE
039300             'shopping         05store             '.
039400         05  FILLER PIC X(37) VALUE
039500             'shopping         04shop              '.
039600         05  FILLER PIC X(37) VALUE
039700             'shopping         06retail            '.
039800         05  FILLER PIC X(37) VALUE
039900             'shopping         06meesho            '.
040000         05  FILLER PIC X(37) VALUE
040100             'recharge         08recharge          '.
040200         05  FILLER PIC X(37) VALUE
040300             'recharge         06mobile            '.
040400         05  FILLER PIC X(37) VALUE
040500             'recharge         07prepaid           '.
040600         05  FILLER PIC X(37) VALUE
040700             'recharge         06airtel            '.
040800         05  FILLER PIC X(37) VALUE
040900             'recharge         03jio               '.
041000         05  FILLER PIC X(37) VALUE
041100             'recharge         08vodafone          '.
041200         05  FILLER PIC X(37) VALUE
041300             'recharge         02vi                '.
041400         05  FILLER PIC X(37) VALUE
041500             'recharge         04bsnl              '.
041600         05  FILLER PIC X(37) VALUE
041700             'recharge         03dth               '.
041800         05  FILLER PIC X(37) VALUE
041900             'recharge         09broadband         '.
042000         05  FILLER PIC X(37) VALUE
042100             'education        06school            '.
042200         05  FILLER PIC X(37) VALUE
042300             'education        07college           '.
042400         05  FILLER PIC X(37) VALUE
042500             'education        10university        '.
042600         05  FILLER PIC X(37) VALUE
042700             'education        09education         '.
042800         05  FILLER PIC X(37) VALUE
042900             'education        06course            '.
043000         05  FILLER PIC X(37) VALUE
043100             'education        04exam              '.
043200         05  FILLER PIC X(37) VALUE
043300             'education        03fee               '.
043400         05  FILLER PIC X(37) VALUE
043500             'education        07tuition           '.
043600         05  FILLER PIC X(37) VALUE
043700             'education        08learning          '.
043800         05  FILLER PIC X(37) VALUE
043900             'government       10government        '.
044000         05  FILLER PIC X(37) VALUE
044100             'government       03tax               '.
044200         05  FILLER PIC X(37) VALUE
044300             'government       07challan           '.
044400         05  FILLER PIC X(37) VALUE
044500             'government       09municipal         '.
044600         05  FILLER PIC X(37) VALUE
044700             'government       11electricity       '.
044800         05  FILLER PIC X(37) VALUE
044900             'government       05water             '.
045000         05  FILLER PIC X(37) VALUE
045100             'government       04bill              '.
045200         05  FILLER PIC X(37) VALUE
045300             'government       03lic               '.
045400         05  FILLER PIC X(37) VALUE
045500             'government       09insurance         '.
045600         05  FILLER PIC X(37) VALUE
045700             'personal_transfer08transfer          '.
045800         05  FILLER PIC X(37) VALUE
045900             'personal_transfer03upi               '.
046000         05  FILLER PIC X(37) VALUE
046100             'personal_transfer07sent to           '.
046200         05  FILLER PIC X(37) VALUE
046300             'personal_transfer13received from     '.
046400         05  FILLER PIC X(37) VALUE
046500             'personal_transfer06wallet            '.
046600 01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-TABLE-LOAD.
046700     05  WS-KEYWORD-ENT OCCURS 74 TIMES INDEXED BY WS-KEY-IDX.
046800         10  WS-KEY-CATEGORY-CD       PIC X(17).
046900         10  WS-KEY-LEN                PIC 9(02).
047000         10  WS-KEY-WORD-TX           PIC X(18).

047100*****************************************************************
047200*    LOWER-CASE TRANSLATION TABLE                                *
047300*****************************************************************
047400 01  WS-UPPER-ALPHABET           PIC X(26) VALUE
047500     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
047600 01  WS-LOWER-ALPHABET           PIC X(26) VALUE
047700     'abcdefghijklmnopqrstuvwxyz'.

047800 PROCEDURE DIVISION.
047900*****************************************************************
048000*    FOUR STAGES, STRICTLY SEQUENTIAL - THE WHOLE STATEMENT IS   *
048100*    READ AND CLEANED BEFORE THE FIRST WINDOW IS SCANNED, AND    *
048200*    THE SCAN WRITES EVERY RECOGNIZED TRANSACTION BEFORE CLOSE.  *
048300*    NO RESTART LOGIC - A BAD RUN IS RESUBMITTED FROM STEP ONE.  *
048400 0000-MAIN-CONTROL.
048500     PERFORM 1000-OPEN-FILES THRU 1000-EXIT
048600     PERFORM 1100-READ-STATEMENT-FILE THRU 1100-EXIT
048700     PERFORM 2000-FILTER-NOISE-LINES THRU 2000-EXIT
048800     PERFORM 3000-SCAN-FOR-TRANSACTIONS THRU 3000-EXIT
048900     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT
049000     STOP RUN.

049100*****************************************************************
049200*    INPUT BEFORE OUTPUT, MATCHING THE ORDER THE SELECT CLAUSES  *
049300*    WERE CODED IN - NOT REQUIRED BY THE COMPILER, JUST HOUSE    *
049400*    HABIT SO AN FD LIST AND ITS OPENS READ IN THE SAME ORDER.   *
049500 1000-OPEN-FILES.
049600     OPEN INPUT STATEMENT-IN
049700     OPEN OUTPUT TRANSACTIONS-OUT.
049800 1000-EXIT.
049900     EXIT.

050000*****************************************************************
050100*    READ THE ENTIRE RAW STATEMENT INTO WS-RAW-LINE-TABLE.  THE  *
050200*    CONTEXT WINDOW NEEDS TO LOOK AHEAD UP TO 10 LINES FROM ANY  *
050300*    POSITION SO THE LINES MUST ALL BE IN HAND BEFORE SCANNING. *
050400*****************************************************************
050500 1100-READ-STATEMENT-FILE.
050600     MOVE ZERO TO WS-RAW-LINE-COUNT
050700     PERFORM 1110-READ-ONE-LINE THRU 1110-EXIT
050800     PERFORM 1120-STORE-ONE-LINE THRU 1120-EXIT
050900         UNTIL STATEMENT-EOF
051000         OR WS-RAW-LINE-COUNT >= WS-MAX-LINES.
051100 1100-EXIT.
051200     EXIT.

051300*    READ ONE RAW LINE OFF STATEMENT-IN.  AT-END SETS THE EOF SWITCH
051400*    RATHER THAN FALLING OUT OF THE PERFORM - THE CALLER TESTS IT.
051500 1110-READ-ONE-LINE.
051600     READ STATEMENT-IN
051700         AT END SET STATEMENT-EOF TO TRUE
051800     END-READ.
051900 1110-EXIT.
052000     EXIT.

052100*    APPEND THE LINE JUST READ TO WS-RAW-LINE-TABLE AND PRIME THE
052200*    NEXT READ.  LOOP STOPS AT EOF OR AT WS-MAX-LINES (SEE 1100).
052300 1120-STORE-ONE-LINE.
052400     ADD 1 TO WS-RAW-LINE-COUNT
052500     MOVE PAY-STMT-LINE TO WS-RAW-LINE-TX (WS-RAW-LINE-COUNT)
052600     PERFORM 1110-READ-ONE-LINE THRU 1110-EXIT.
052700 1120-EXIT.
052800     EXIT.

052900*****************************************************************
053000*    NOISE FILTER - DROP BLANK LINES, PAGE MARKERS AND THE       *
053100*    LITERAL HEADER WORDS.  SURVIVORS GO INTO THE CLEAN TABLE.   *
053200*****************************************************************
053300 2000-FILTER-NOISE-LINES.
053400     MOVE ZERO TO WS-CLEAN-LINE-COUNT
053500     MOVE 1 TO WS-IX
053600     PERFORM 2010-FILTER-ONE-LINE THRU 2010-EXIT
053700         UNTIL WS-IX > WS-RAW-LINE-COUNT.
053800 2000-EXIT.
053900     EXIT.

054000*    ONE CLEANED LINE OUT OF ONE RAW LINE.  A BLANK LINE, A PAGE
054100*    MARKER (EITHER FORM) OR A REPORT HEADER WORD IS DROPPED - ONLY
054200*    A SURVIVING LINE IS APPENDED TO WS-CLEAN-LINE-TABLE.
054300 2010-FILTER-ONE-LINE.
054400     SET WS-HIT-SW TO FALSE
054500     IF WS-RAW-LINE-TX (WS-IX) = SPACES
054600         SET WS-HIT-SW TO TRUE
054700     END-IF
054800     IF NOT A-HIT-WAS-MADE
054900         PERFORM 2100-CHECK-PAGE-MARKER THRU 2100-EXIT
055000     END-IF
055100     IF NOT A-HIT-WAS-MADE
055200         PERFORM 2150-CHECK-BARE-PAGE-NUM THRU 2150-EXIT
055300     END-IF
055400     IF NOT A-HIT-WAS-MADE
055500         PERFORM 2200-CHECK-HEADER-WORD THRU 2200-EXIT
055600     END-IF
055700     IF NOT A-HIT-WAS-MADE
055800         ADD 1 TO WS-CLEAN-LINE-COUNT
055900         MOVE WS-RAW-LINE-TX (WS-IX)
056000             TO WS-CLEAN-LINE-TX (WS-CLEAN-LINE-COUNT)
056100     END-IF
056200     ADD 1 TO WS-IX.
056300 2010-EXIT.
056400     EXIT.

056500*****************************************************************
056600*    A PAGE MARKER IS A LINE STARTING "PAGE " OR "PG ".          *
056700*****************************************************************
056800 2100-CHECK-PAGE-MARKER.
056900     MOVE WS-RAW-LINE-TX (WS-IX) TO WS-LINE-LOWER-TEXT
057000     INSPECT WS-LINE-LOWER-TEXT
057100         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
057200     IF WS-LINE-LOWER-TEXT (1:5) = 'page '
057300         OR WS-LINE-LOWER-TEXT (1:3) = 'pg  '
057400         SET WS-HIT-SW TO TRUE
057500     END-IF.
057600 2100-EXIT.
057700     EXIT.

057800*****************************************************************
057900*    A BARE PAGE MARKER HAS NO "PAGE"/"PG" LEAD-IN - JUST A       *
058000*    DIGIT RUN, THE WORD "OF", AND ANOTHER DIGIT RUN FILLING THE *
058100*    WHOLE TRIMMED LINE, E.G. "3 OF 12".                        *
058200*****************************************************************
058300 2150-CHECK-BARE-PAGE-NUM.
058400     MOVE WS-RAW-LINE-TX (WS-IX) TO WS-LINE-LOWER-TEXT
058500     INSPECT WS-LINE-LOWER-TEXT
058600         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
058700     MOVE 1 TO WS-BPN-START
058800     PERFORM 2151-SKIP-LEAD-SPACE THRU 2151-EXIT
058900         UNTIL WS-BPN-START > 132
059000         OR WS-LINE-LOWER-TEXT (WS-BPN-START:1) NOT = SPACE
059100     MOVE ZERO TO WS-BPN-LEN
059200     MOVE 132 TO WS-CP
059300     PERFORM 2152-SCAN-BACK-FOR-LEN THRU 2152-EXIT
059400         UNTIL WS-CP = ZERO
059500         OR WS-LINE-LOWER-TEXT (WS-CP:1) NOT = SPACE
059600     IF WS-BPN-START < 132
059700         AND WS-BPN-LEN - WS-BPN-START > 4
059800         PERFORM 2153-TEST-BARE-FORM THRU 2153-EXIT
059900     END-IF.
060000 2150-EXIT.
060100     EXIT.

060200 2151-SKIP-LEAD-SPACE.
060300     ADD 1 TO WS-BPN-START.
060400 2151-EXIT.
060500     EXIT.

060600 2152-SCAN-BACK-FOR-LEN.
060700     MOVE WS-CP TO WS-BPN-LEN
060800     SUBTRACT 1 FROM WS-CP.
060900 2152-EXIT.
061000     EXIT.

061100 2153-TEST-BARE-FORM.
061200     MOVE WS-BPN-START TO WS-CP
061300     PERFORM 2154-SCAN-FIRST-DIGITS THRU 2154-EXIT
061400         UNTIL WS-CP > WS-BPN-LEN
061500         OR WS-LINE-LOWER-TEXT (WS-CP:1) NOT NUMERIC
061600*    FIRST DIGIT RUN MUST STOP SHORT OF THE LINE END AND BE
061700*    FOLLOWED IMMEDIATELY BY " OF " - OTHERWISE THIS IS JUST A
061800*    LINE THAT HAPPENS TO START WITH A NUMBER, NOT A PAGE TAG.
061900     IF WS-CP > WS-BPN-START
062000         AND WS-CP + 4 <= WS-BPN-LEN
062100         AND WS-LINE-LOWER-TEXT (WS-CP:4) = ' of '
062200         MOVE WS-CP + 4 TO WS-IX
062300         PERFORM 2155-SCAN-SECOND-DIGITS THRU 2155-EXIT
062400             UNTIL WS-IX > WS-BPN-LEN
062500             OR WS-LINE-LOWER-TEXT (WS-IX:1) NOT NUMERIC
062600*    THE SECOND RUN MUST REACH ALL THE WAY TO WS-BPN-LEN - IF
062700*    ANYTHING TRAILS IT, THE LINE IS NOT JUST A PAGE TAG.
062800         IF WS-IX > WS-CP + 4
062900             AND WS-IX - 1 = WS-BPN-LEN
063000             SET WS-HIT-SW TO TRUE
063100         END-IF
063200     END-IF.
063300 2153-EXIT.
063400     EXIT.

063500 2154-SCAN-FIRST-DIGITS.
063600     ADD 1 TO WS-CP.
063700 2154-EXIT.
063800     EXIT.

063900 2155-SCAN-SECOND-DIGITS.
064000     ADD 1 TO WS-IX.
064100 2155-EXIT.
064200     EXIT.

064300*****************************************************************
064400*    THE FOUR LITERAL HEADER WORDS - LOWER-CASED, EXACT LEADING  *
064500*    MATCH ONLY.                                                *
064600*****************************************************************
064700 2200-CHECK-HEADER-WORD.
064800     MOVE WS-RAW-LINE-TX (WS-IX) TO WS-LINE-LOWER-TEXT
064900     INSPECT WS-LINE-LOWER-TEXT
065000         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
065100     MOVE 1 TO WS-JX
065200     PERFORM 2210-TEST-ONE-HEADER-WORD THRU 2210-EXIT
065300         UNTIL WS-JX > 4.
065400 2200-EXIT.
065500     EXIT.

065600*    ONE ENTRY OF WS-HEADER-WORD-TABLE AGAINST THE LOWER-CASED LINE.
065700 2210-TEST-ONE-HEADER-WORD.
065800     IF WS-LINE-LOWER-TEXT (1:WS-HW-LEN (WS-JX)) =
065900         WS-HW-TX (WS-JX) (1:WS-HW-LEN (WS-JX))
066000         SET WS-HIT-SW TO TRUE
066100     END-IF
066200     ADD 1 TO WS-JX.
066300 2210-EXIT.
066400     EXIT.

066500*****************************************************************
066600*    MAIN SCAN LOOP - CONTEXT WINDOW OF UP TO 10 CLEAN LINES,    *
066700*    ADVANCE 1 IF NO TRANSACTION FOUND, ADVANCE 5 IF ONE WAS.    *
066800*****************************************************************
066900 3000-SCAN-FOR-TRANSACTIONS.
067000     MOVE ZERO TO WS-TRAN-WRITTEN-COUNT
067100     MOVE 1 TO WS-SCAN-PTR
067200     PERFORM 3010-SCAN-ONE-POSITION THRU 3010-EXIT
067300         UNTIL WS-SCAN-PTR > WS-CLEAN-LINE-COUNT.
067400 3000-EXIT.
067500     EXIT.

067600*    ONE POSITION OF THE WINDOW SCAN.  A WINDOW THAT EXTRACTS A
067700*    TRANSACTION ADVANCES THE SCAN POINTER BY WS-SKIP-AFTER-MATCH
067800*    LINES (PAST THE BLOCK JUST CONSUMED); OTHERWISE BY ONE LINE.
067900 3010-SCAN-ONE-POSITION.
068000*    A BLANK ANCHOR LINE CANNOT START A WINDOW - SKIP IT WITHOUT
068100*    THE EXPENSE OF BUILDING AND SCANNING A WINDOW TEXT FOR IT.
068200     IF WS-CLEAN-LINE-TX (WS-SCAN-PTR) = SPACES
068300         ADD 1 TO WS-SCAN-PTR
068400     ELSE
068500         PERFORM 3100-EXTRACT-ONE-WINDOW THRU 3100-EXIT
068600         IF WINDOW-ACCEPTED
068700             PERFORM 5000-NORMALIZE-TRANSACTION THRU 5000-EXIT
068800             PERFORM 6000-CATEGORIZE-TRANSACTION THRU 6000-EXIT
068900             PERFORM 7000-WRITE-TRANSACTION-RECORD THRU 7000-EXIT
069000             ADD WS-SKIP-AFTER-MATCH TO WS-SCAN-PTR
069100         ELSE
069200             ADD 1 TO WS-SCAN-PTR
069300         END-IF
069400     END-IF.
069500 3010-EXIT.
069600     EXIT.

069700*****************************************************************
069800*    BUILD THE CONTEXT WINDOW TEXT (UP TO 10 LINES, BLANK-       *
069900*    JOINED) AND TRY EVERY FIELD EXTRACTOR AGAINST IT.           *
070000*****************************************************************
070100 3100-EXTRACT-ONE-WINDOW.
070200     MOVE SPACES TO WS-WINDOW-TEXT
070300     MOVE SPACES TO WS-FOUND-DATE-TX
070400     MOVE SPACES TO WS-FOUND-TIME-TX
070500     MOVE 'Unknown Merchant' TO WS-FOUND-MERCHANT-TX
070600     MOVE 'DEBIT ' TO WS-FOUND-DIRECTION-CD
070700     MOVE ZERO TO WS-FOUND-AMOUNT-AT
070800     MOVE SPACES TO WS-FOUND-ID-TX
070900     MOVE SPACES TO WS-FOUND-UTR-TX
071000     MOVE SPACES TO WS-FOUND-ACCT-REF-TX
071100     COMPUTE WS-WINDOW-END = WS-SCAN-PTR + WS-WINDOW-SIZE - 1
071200     IF WS-WINDOW-END > WS-CLEAN-LINE-COUNT
071300         MOVE WS-CLEAN-LINE-COUNT TO WS-WINDOW-END
071400     END-IF
071500     MOVE 0 TO WS-CURSOR
071600     MOVE WS-SCAN-PTR TO WS-IX
071700     PERFORM 3110-APPEND-ONE-LINE THRU 3110-EXIT
071800         UNTIL WS-IX > WS-WINDOW-END
071900     MOVE WS-CURSOR TO WS-WINDOW-END-COL
072000     MOVE WS-WINDOW-TEXT TO WS-WINDOW-LOWER-TEXT
072100     INSPECT WS-WINDOW-LOWER-TEXT
072200         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
072300     PERFORM 4100-FIND-TRAN-DATE THRU 4100-EXIT
072400     PERFORM 4200-FIND-TRAN-TIME THRU 4200-EXIT
072500     PERFORM 4300-FIND-TRAN-AMOUNT THRU 4300-EXIT
072600     PERFORM 4400-FIND-MERCHANT THRU 4400-EXIT
072700     PERFORM 4500-FIND-DIRECTION THRU 4500-EXIT
072800     PERFORM 4600-FIND-TRANSACTION-ID THRU 4600-EXIT
072900     PERFORM 4700-FIND-UTR-NUMBER THRU 4700-EXIT
073000     PERFORM 4800-FIND-ACCOUNT-REFERENCE THRU 4800-EXIT
073100     PERFORM 4900-ACCEPT-OR-REJECT-WINDOW THRU 4900-EXIT.
073200 3100-EXIT.
073300     EXIT.

073400*    ONE LINE OF THE WINDOW INTO WS-WINDOW-TEXT, SEPARATED BY A
073500*    SINGLE BLANK SO A LABEL/VALUE PAIR SPLIT ACROSS TWO SOURCE
073600*    LINES STILL SCANS AS ONE CONTIGUOUS PHRASE.
073700 3110-APPEND-ONE-LINE.
073800     IF WS-CURSOR + 133 < 1330
073900         MOVE WS-CLEAN-LINE-TX (WS-IX)
074000             TO WS-WINDOW-TEXT (WS-CURSOR + 1:132)
074100         ADD 133 TO WS-CURSOR
074200     END-IF
074300     ADD 1 TO WS-IX.
074400 3110-EXIT.
074500     EXIT.

074600*****************************************************************
074700*    DATE - FIRST SUBSTRING MATCHING A NUMERIC D-M-Y FORM (ANY   *
074800*    OF - / . SEPARATORS, 2 OR 4 DIGIT YEAR), AN ISO yyyy-mm-dd  *
074900*    FORM, OR AN ENGLISH MONTH-NAME FORM.  NUMERIC FORMS ARE     *
075000*    DAY-FIRST.                                                  *
075100*****************************************************************
075200 4100-FIND-TRAN-DATE.
075300     SET WS-HIT-SW TO FALSE
075400     MOVE 1 TO WS-CP
075500     PERFORM 4110-TEST-DATE-AT-CP THRU 4110-EXIT
075600         UNTIL WS-CP > WS-WINDOW-END-COL - 6
075700         OR A-HIT-WAS-MADE.
075800 4100-EXIT.
075900     EXIT.

076000*    IS THERE A DATE SHAPE STARTING AT WS-CP?  TRIES THE NUMERIC-
076100*    MONTH FORM FIRST (4130/4140), THEN THE MONTH-NAME FORM (4120).
076200 4110-TEST-DATE-AT-CP.
076300*    A 4-DIGIT YEAR FIRST RULES OUT THE DAY-FIRST FORMS BELOW -
076400*    A STATEMENT NEVER MIXES ISO AND DAY-FIRST DATES ON THE SAME
076500*    LINE SO THE TWO SHAPES ARE TESTED AS MUTUALLY EXCLUSIVE.
076600     IF WS-WINDOW-TEXT (WS-CP:4) IS NUMERIC
076700         AND WS-WINDOW-TEXT (WS-CP + 4:1) = '-'
076800         MOVE WS-WINDOW-TEXT (WS-CP:4) TO WS-DS-YEAR
076900         PERFORM 4130-TEST-ISO-REMAINDER THRU 4130-EXIT
077000     ELSE
077100         IF WS-WINDOW-TEXT (WS-CP:2) IS NUMERIC
077200             AND (WS-WINDOW-TEXT (WS-CP + 2:1) = '-'
077300                 OR WS-WINDOW-TEXT (WS-CP + 2:1) = '/'
077400                 OR WS-WINDOW-TEXT (WS-CP + 2:1) = '.')
077500             PERFORM 4140-TEST-DAY-FIRST-REMAINDER THRU 4140-EXIT
077600         ELSE
077700             PERFORM 4120-TEST-MONTH-NAME-AT-CP THRU 4120-EXIT
077800         END-IF
077900     END-IF
078000     ADD 1 TO WS-CP.
078100 4110-EXIT.
078200     EXIT.

078300*    DOES CP+5 THRU CP+9 CONTINUE THE ISO SHAPE YYYY-MM-DD /
078400*    YYYY/MM/DD STARTED AT WS-CP?
078500 4130-TEST-ISO-REMAINDER.
078600     IF WS-WINDOW-TEXT (WS-CP + 5:2) IS NUMERIC
078700         AND WS-WINDOW-TEXT (WS-CP + 7:1) = '-'
078800         AND WS-WINDOW-TEXT (WS-CP + 8:2) IS NUMERIC
078900         MOVE WS-WINDOW-TEXT (WS-CP + 5:2) TO WS-DS-MONTH
079000         MOVE WS-WINDOW-TEXT (WS-CP + 8:2) TO WS-DS-DAY
079100         PERFORM 4150-BUILD-ISO-DATE THRU 4150-EXIT
079200         SET WS-HIT-SW TO TRUE
079300     END-IF.
079400 4130-EXIT.
079500     EXIT.

079600*    DOES CP+2 THRU CP+9 CONTINUE THE DAY-FIRST SHAPE DD-MM-YYYY /
079700*    DD/MM/YYYY / DD-MM-YY STARTED AT WS-CP?  2-DIGIT YEAR MAPS TO
079800*    20YY PER PAY-0021 (SEE HEADER Y2K NOTE).
079900 4140-TEST-DAY-FIRST-REMAINDER.
080000*    4-DIGIT YEAR FORM TRIED FIRST (DD-MM-YYYY) - FALLS THROUGH
080100*    TO THE 2-DIGIT YEAR FORM BELOW ONLY IF THIS ONE FAILS.
080200     IF WS-WINDOW-TEXT (WS-CP + 3:2) IS NUMERIC
080300         AND (WS-WINDOW-TEXT (WS-CP + 5:1) = '-'
080400             OR WS-WINDOW-TEXT (WS-CP + 5:1) = '/'
080500             OR WS-WINDOW-TEXT (WS-CP + 5:1) = '.')
080600         AND WS-WINDOW-TEXT (WS-CP + 6:4) IS NUMERIC
080700         MOVE WS-WINDOW-TEXT (WS-CP:2) TO WS-DS-DAY
080800         MOVE WS-WINDOW-TEXT (WS-CP + 3:2) TO WS-DS-MONTH
080900         MOVE WS-WINDOW-TEXT (WS-CP + 6:4) TO WS-DS-YEAR
081000         PERFORM 4150-BUILD-ISO-DATE THRU 4150-EXIT
081100         SET WS-HIT-SW TO TRUE
081200     ELSE
081300         IF WS-WINDOW-TEXT (WS-CP + 3:2) IS NUMERIC
081400             AND WS-WINDOW-TEXT (WS-CP + 5:1) NOT NUMERIC
081500             MOVE WS-WINDOW-TEXT (WS-CP:2) TO WS-DS-DAY
081600             MOVE WS-WINDOW-TEXT (WS-CP + 3:2) TO WS-DS-MONTH
081700             MOVE WS-WINDOW-TEXT (WS-CP + 6:2) TO WS-DS-YY
081800             COMPUTE WS-DS-YEAR = 2000 + WS-DS-YY
081900             PERFORM 4150-BUILD-ISO-DATE THRU 4150-EXIT
082000             SET WS-HIT-SW TO TRUE
082100         END-IF
082200     END-IF.
082300 4140-EXIT.
082400     EXIT.

082500*****************************************************************
082600*    MONTH-NAME FORM, "MON D, YYYY" - SCAN THE 12-ENTRY MONTH    *
082700*    TABLE FOR A 3-LETTER HIT AT THE CURSOR.                     *
082800*****************************************************************
082900 4120-TEST-MONTH-NAME-AT-CP.
083000     MOVE 1 TO WS-MONTH-INDEX
083100     PERFORM 4121-TEST-ONE-MONTH-NAME THRU 4121-EXIT
083200         UNTIL WS-MONTH-INDEX > 12
083300         OR A-HIT-WAS-MADE.
083400 4120-EXIT.
083500     EXIT.

083600*    ONE ENTRY OF WS-MONTH-NAME-TABLE AGAINST THE TEXT AT WS-CP.
083700 4121-TEST-ONE-MONTH-NAME.
083800     IF WS-WINDOW-LOWER-TEXT (WS-CP:3) = WS-MONTH-NAME-TX (WS-MONTH-INDEX)
083900         AND WS-WINDOW-TEXT (WS-CP + 4:2) IS NUMERIC
084000         MOVE WS-MONTH-INDEX TO WS-DS-MONTH
084100         MOVE WS-WINDOW-TEXT (WS-CP + 4:2) TO WS-DS-DAY
084200         MOVE WS-WINDOW-TEXT (WS-CP + 8:4) TO WS-DS-YEAR
084300         PERFORM 4150-BUILD-ISO-DATE THRU 4150-EXIT
084400         SET WS-HIT-SW TO TRUE
084500     END-IF
084600     ADD 1 TO WS-MONTH-INDEX.
084700 4121-EXIT.
084800     EXIT.

084900*    RENDER WHATEVER SHAPE WAS FOUND AT WS-CP INTO THE ISO
085000*    YYYY-MM-DD FORM THE REST OF THE SUITE EXPECTS.  IF THE SHAPE
085100*    DOES NOT NORMALIZE CLEANLY THE RAW TEXT IS KEPT AS FOUND.
085200 4150-BUILD-ISO-DATE.
085300     MOVE WS-DS-YEAR TO WS-DATE-NUMERIC-TX (1:4)
085400     MOVE '-' TO WS-DATE-NUMERIC-TX (5:1)
085500     MOVE WS-DS-MONTH TO WS-DATE-NUMERIC-TX (6:2)
085600     MOVE '-' TO WS-DATE-NUMERIC-TX (8:1)
085700     MOVE WS-DS-DAY TO WS-DATE-NUMERIC-TX (9:2)
085800     MOVE WS-DATE-NUMERIC-TX TO WS-FOUND-DATE-TX.
085900 4150-EXIT.
086000     EXIT.

086100*****************************************************************
086200*    TIME - FIRST SUBSTRING h:mm OR hh:mm, OPTIONALLY FOLLOWED   *
086300*    BY AM/PM.  12 AM IS MIDNIGHT (00), 12 PM STAYS 12, OTHER PM *
086400*    HOURS ADD 12.                                               *
086500*****************************************************************
086600 4200-FIND-TRAN-TIME.
086700     SET WS-HIT-SW TO FALSE
086800     MOVE 1 TO WS-CP
086900     PERFORM 4210-TEST-TIME-AT-CP THRU 4210-EXIT
087000         UNTIL WS-CP > WS-WINDOW-END-COL - 4
087100         OR A-HIT-WAS-MADE.
087200 4200-EXIT.
087300     EXIT.

087400*    IS THERE AN H:MM OR H:MM:SS SHAPE (OPTIONAL AM/PM) STARTING
087500*    AT WS-CP?
087600 4210-TEST-TIME-AT-CP.
087700     IF WS-WINDOW-TEXT (WS-CP:1) IS NUMERIC
087800         AND WS-WINDOW-TEXT (WS-CP + 1:1) = ':'
087900         AND WS-WINDOW-TEXT (WS-CP + 2:2) IS NUMERIC
088000         MOVE WS-WINDOW-TEXT (WS-CP:1) TO WS-TS-HOUR
088100         MOVE WS-WINDOW-TEXT (WS-CP + 2:2) TO WS-TS-MINUTE
088200         MOVE SPACES TO WS-TS-MERIDIAN-TX
088300         IF WS-WINDOW-LOWER-TEXT (WS-CP + 5:2) = 'am'
088400             OR WS-WINDOW-LOWER-TEXT (WS-CP + 5:2) = 'pm'
088500             MOVE WS-WINDOW-LOWER-TEXT (WS-CP + 5:2) TO WS-TS-MERIDIAN-TX
088600         END-IF
088700         PERFORM 4220-NORMALIZE-TIME-TO-24HR THRU 4220-EXIT
088800         SET WS-HIT-SW TO TRUE
088900     ELSE
089000         IF WS-WINDOW-TEXT (WS-CP:2) IS NUMERIC
089100             AND WS-WINDOW-TEXT (WS-CP + 2:1) = ':'
089200             AND WS-WINDOW-TEXT (WS-CP + 3:2) IS NUMERIC
089300             MOVE WS-WINDOW-TEXT (WS-CP:2) TO WS-TS-HOUR
089400             MOVE WS-WINDOW-TEXT (WS-CP + 3:2) TO WS-TS-MINUTE
089500             MOVE SPACES TO WS-TS-MERIDIAN-TX
089600             IF WS-WINDOW-LOWER-TEXT (WS-CP + 6:2) = 'am'
089700                 OR WS-WINDOW-LOWER-TEXT (WS-CP + 6:2) = 'pm'
089800                 MOVE WS-WINDOW-LOWER-TEXT (WS-CP + 6:2)
089900                     TO WS-TS-MERIDIAN-TX
090000             END-IF
090100             PERFORM 4220-NORMALIZE-TIME-TO-24HR THRU 4220-EXIT
090200             SET WS-HIT-SW TO TRUE
090300         END-IF
090400     END-IF
090500     ADD 1 TO WS-CP.
090600 4210-EXIT.
090700     EXIT.

090800*    FOLD THE AM/PM SUFFIX, IF ANY, INTO THE HOUR - 12 AM BECOMES
090900*    00, 12 PM STAYS 12, ANY OTHER PM HOUR ADDS 12.  NO INTRINSIC
091000*    FUNCTION IS AVAILABLE ON THIS COMPILER SO THE HOUR IS PULLED
091100*    APART DIGIT BY DIGIT.
091200 4220-NORMALIZE-TIME-TO-24HR.
091300*    12 AM IS MIDNIGHT (HOUR 00) - THE ONLY AM HOUR THAT CHANGES.
091400     IF WS-TS-MERIDIAN-TX = 'am'
091500         IF WS-TS-HOUR = 12
091600             MOVE ZERO TO WS-TS-HOUR
091700         END-IF
091800     END-IF
091900*    12 PM STAYS 12 (NOON) - EVERY OTHER PM HOUR ADDS 12 TO ROLL
092000*    INTO 24-HOUR CLOCK.
092100     IF WS-TS-MERIDIAN-TX = 'pm'
092200         IF WS-TS-HOUR NOT = 12
092300             ADD 12 TO WS-TS-HOUR
092400         END-IF
092500     END-IF
092600     MOVE WS-TS-HOUR TO WS-FOUND-TIME-TX (1:2)
092700     MOVE ':' TO WS-FOUND-TIME-TX (3:1)
092800     MOVE WS-TS-MINUTE TO WS-FOUND-TIME-TX (4:2).
092900 4220-EXIT.
093000     EXIT.

093100*****************************************************************
093200*    AMOUNT - FIRST NUMBER TAGGED WITH A CURRENCY WORD, THE TAG  *
093300*    LEADING THE NUMBER (4310 SERIES) OR TRAILING IT (4312       *
093400*    SERIES, PAY-0061 - THE TRAILING FORM WAS NEVER CODED, ONLY  *
093500*    CLAIMED BY 4311'S BANNER).  COMMAS ARE STRIPPED, UP TO 2    *
093600*    DECIMALS.  NO AMOUNT EITHER WAY MEANS NO TRANSACTION.       *
093700*****************************************************************
093800 4300-FIND-TRAN-AMOUNT.
093900*    LEADING-TAG FORM TRIED FIRST BECAUSE IT IS THE COMMONER OF
094000*    THE TWO ON THESE STATEMENTS - THE TRAILING SCAN ONLY RUNS
094100*    WHEN THE LEADING SCAN COMES UP EMPTY.
094200     MOVE ZERO TO WS-FOUND-AMOUNT-AT
094300     SET WS-HIT-SW TO FALSE
094400     MOVE 1 TO WS-JX
094500     PERFORM 4310-SEARCH-ONE-TAG THRU 4310-EXIT
094600         UNTIL WS-JX > 5
094700         OR A-HIT-WAS-MADE
094800     IF NOT A-HIT-WAS-MADE
094900         SET WS-HIT-SW TO FALSE
095000         MOVE 1 TO WS-JX
095100         PERFORM 4312-SEARCH-ONE-TAG-TRAILING THRU 4312-EXIT
095200             UNTIL WS-JX > 5
095300             OR A-HIT-WAS-MADE
095400     END-IF.
095500 4300-EXIT.
095600     EXIT.

095700*****************************************************************
095800*    LOOK FOR WS-CT-TX (WS-JX) IN THE LOWER-CASED WINDOW AS A     *
095900*    LEADING TAG.  ON A HIT, COLLECT THE DIGIT STRING JUST       *
096000*    AFTER IT.                                                   *
096100*****************************************************************
096200 4310-SEARCH-ONE-TAG.
096300     MOVE 1 TO WS-CP
096400     PERFORM 4311-TEST-TAG-AT-CP THRU 4311-EXIT
096500         UNTIL WS-CP > WS-WINDOW-END-COL - WS-CT-LEN (WS-JX)
096600         OR A-HIT-WAS-MADE
096700     ADD 1 TO WS-JX.
096800 4310-EXIT.
096900     EXIT.

097000*    ONE CURRENCY TAG (RS/RS./INR/AMOUNT:/RUPEE SYMBOL) AGAINST
097100*    THE TEXT AT WS-CP AS A LEADING TAG ONLY - 4313 BELOW TESTS
097200*    THE TRAILING FORM SEPARATELY.
097300 4311-TEST-TAG-AT-CP.
097400     IF WS-WINDOW-LOWER-TEXT (WS-CP:WS-CT-LEN (WS-JX)) =
097500         WS-CT-TX (WS-JX) (1:WS-CT-LEN (WS-JX))
097600         PERFORM 4320-COLLECT-DIGITS-AFTER THRU 4320-EXIT
097700         IF WS-AMT-DIGIT-CT > 0
097800             PERFORM 4330-EDIT-AMOUNT-DIGITS THRU 4330-EXIT
097900             SET WS-HIT-SW TO TRUE
098000         END-IF
098100     END-IF
098200     ADD 1 TO WS-CP.
098300 4311-EXIT.
098400     EXIT.

098500*****************************************************************
098600*    PAY-0061 - MIRROR OF 4310 FOR THE TRAILING FORM ("500.00    *
098700*    RS", "1200 INR").  LOOK FOR WS-CT-TX (WS-JX) STARTING JUST  *
098800*    AFTER A DIGIT RUN INSTEAD OF JUST BEFORE ONE.               *
098900*****************************************************************
099000 4312-SEARCH-ONE-TAG-TRAILING.
099100     MOVE 1 TO WS-CP
099200     PERFORM 4313-TEST-TAG-TRAILING-AT-CP THRU 4313-EXIT
099300         UNTIL WS-CP > WS-WINDOW-END-COL
099400         OR A-HIT-WAS-MADE
099500     ADD 1 TO WS-JX.
099600 4312-EXIT.
099700     EXIT.

099800*    DOES A DIGIT RUN START AT WS-CP, AND IS IT IMMEDIATELY      *
099900*    FOLLOWED BY WS-CT-TX (WS-JX)?  REUSES 4321'S CHARACTER-AT-A *
100000*    -TIME COLLECTOR, JUST STARTED AT WS-CP ITSELF INSTEAD OF AT *
100100*    WS-CP + THE TAG'S LENGTH.                                  *
100200 4313-TEST-TAG-TRAILING-AT-CP.
100300     IF WS-WINDOW-TEXT (WS-CP:1) IS NUMERIC
100400         MOVE SPACES TO WS-AMT-DIGITS-TX
100500         MOVE ZERO TO WS-AMT-DIGIT-CT
100600         MOVE WS-CP TO WS-IX
100700         PERFORM 4321-COLLECT-ONE-CHAR THRU 4321-EXIT
100800             UNTIL WS-IX > WS-WINDOW-END-COL
100900             OR WS-AMT-DIGIT-CT > 13
101000             OR WS-IX = ZERO
101100         IF WS-AMT-DIGIT-CT > 0
101200             AND WS-IX NOT = ZERO
101300             AND WS-WINDOW-LOWER-TEXT (WS-IX:WS-CT-LEN (WS-JX)) =
101400                 WS-CT-TX (WS-JX) (1:WS-CT-LEN (WS-JX))
101500             PERFORM 4330-EDIT-AMOUNT-DIGITS THRU 4330-EXIT
101600             SET WS-HIT-SW TO TRUE
101700         END-IF
101800     END-IF
101900     ADD 1 TO WS-CP.
102000 4313-EXIT.
102100     EXIT.

102200*****************************************************************
102300*    COPY DIGITS, COMMAS AND AT MOST ONE DECIMAL POINT STARTING  *
102400*    JUST AFTER THE CURRENCY TAG, DROPPING THE COMMAS AS WE GO.  *
102500*****************************************************************
102600 4320-COLLECT-DIGITS-AFTER.
102700     MOVE SPACES TO WS-AMT-DIGITS-TX
102800     MOVE ZERO TO WS-AMT-DIGIT-CT
102900     COMPUTE WS-IX = WS-CP + WS-CT-LEN (WS-JX)
103000     PERFORM 4321-COLLECT-ONE-CHAR THRU 4321-EXIT
103100         UNTIL WS-IX > WS-WINDOW-END-COL
103200         OR WS-AMT-DIGIT-CT > 13
103300         OR WS-IX = ZERO.
103400 4320-EXIT.
103500     EXIT.

103600*    ONE CHARACTER OF THE DIGIT RUN - A DIGIT OR THE FIRST DECIMAL
103700*    POINT EXTENDS THE RUN, A THOUSANDS COMMA IS SKIPPED OVER, ANY
103800*    OTHER CHARACTER ENDS IT.
103900 4321-COLLECT-ONE-CHAR.
104000*    DIGIT OR DECIMAL POINT EXTENDS THE RUN BEING COLLECTED.
104100     IF WS-WINDOW-TEXT (WS-IX:1) IS NUMERIC
104200         OR WS-WINDOW-TEXT (WS-IX:1) = '.'
104300         ADD 1 TO WS-AMT-DIGIT-CT
104400         MOVE WS-WINDOW-TEXT (WS-IX:1)
104500             TO WS-AMT-DIGITS-TX (WS-AMT-DIGIT-CT:1)
104600         ADD 1 TO WS-IX
104700     ELSE
104800*    A THOUSANDS COMMA IS SKIPPED, NOT COPIED, SO IT NEVER SHOWS
104900*    UP IN THE EDITED AMOUNT.
105000         IF WS-WINDOW-TEXT (WS-IX:1) = ','
105100             ADD 1 TO WS-IX
105200         ELSE
105300             IF WS-WINDOW-TEXT (WS-IX:1) = SPACE
105400                 AND WS-AMT-DIGIT-CT = ZERO
105500                 ADD 1 TO WS-IX
105600             ELSE
105700                 MOVE ZERO TO WS-IX
105800             END-IF
105900         END-IF
106000     END-IF.
106100 4321-EXIT.
106200     EXIT.

106300*****************************************************************
106400*    LOCATE A DECIMAL POINT (IF ANY) IN THE COLLECTED DIGIT      *
106500*    STRING, THEN ASSEMBLE THE SIGNED DEBIT/CREDIT AMOUNT FROM   *
106600*    THE WHOLE AND FRACTIONAL PARTS.                             *
106700*****************************************************************
106800 4330-EDIT-AMOUNT-DIGITS.
106900     MOVE ZERO TO WS-AMT-DOT-AT
107000     MOVE 1 TO WS-IX
107100     PERFORM 4331-FIND-DECIMAL-POINT THRU 4331-EXIT
107200         UNTIL WS-IX > WS-AMT-DIGIT-CT
107300     IF WS-AMT-DOT-AT = ZERO
107400         MOVE WS-AMT-DIGITS-TX (1:WS-AMT-DIGIT-CT) TO WS-FOUND-AMOUNT-AT
107500     ELSE
107600         MOVE WS-AMT-DIGITS-TX (1:WS-AMT-DOT-AT - 1) TO WS-FOUND-AMOUNT-AT
107700         COMPUTE WS-FOUND-AMOUNT-AT =
107800             WS-FOUND-AMOUNT-AT +
107900             WS-AMT-DIGITS-TX (WS-AMT-DOT-AT + 1:2) / 100
108000     END-IF.
108100 4330-EXIT.
108200     EXIT.

108300*    LOCATE THE DECIMAL POINT IN THE COLLECTED DIGIT RUN SO
108400*    4330-EDIT-AMOUNT-DIGITS CAN SPLIT WHOLE FROM CENTS AND CAP
108500*    CENTS AT 2 DIGITS PER SPEC.
108600 4331-FIND-DECIMAL-POINT.
108700     IF WS-AMT-DIGITS-TX (WS-IX:1) = '.'
108800         AND WS-AMT-DOT-AT = ZERO
108900         MOVE WS-IX TO WS-AMT-DOT-AT
109000     END-IF
109100     ADD 1 TO WS-IX.
109200 4331-EXIT.
109300     EXIT.

109400*****************************************************************
109500*    MERCHANT - SCAN THE WINDOW'S ORIGINAL (UNJOINED) LINES IN   *
109600*    ORDER FOR AN INDICATOR PHRASE FIRST, THEN FOR A BARE        *
109700*    MERCHANT-SHAPED LINE.  "Unknown Merchant" IS THE DEFAULT.   *
109800*****************************************************************
109900 4400-FIND-MERCHANT.
110000     MOVE 'Unknown Merchant' TO WS-FOUND-MERCHANT-TX
110100     SET WS-HIT-SW TO FALSE
110200     MOVE WS-SCAN-PTR TO WS-IX
110300     PERFORM 4410-TEST-ONE-LINE-FOR-MERCHANT THRU 4410-EXIT
110400         UNTIL WS-IX > WS-WINDOW-END
110500         OR A-HIT-WAS-MADE.
110600 4400-EXIT.
110700     EXIT.

110800*    ONE LINE OF THE WINDOW - LEAD-PATTERN LINES ARE SKIPPED
110900*    OUTRIGHT, OTHERWISE TRY THE INDICATOR-PHRASE FORM AND FALL
111000*    BACK TO THE BARE-LINE FORM.
111100 4410-TEST-ONE-LINE-FOR-MERCHANT.
111200     MOVE WS-CLEAN-LINE-TX (WS-IX) TO WS-LINE-LOWER-TEXT
111300     INSPECT WS-LINE-LOWER-TEXT
111400         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
111500     IF WS-LINE-LOWER-TEXT = SPACES
111600         CONTINUE
111700     ELSE
111800*    4420 FLAGS LINES THAT CAN NEVER BE A MERCHANT (LABELS,
111900*    STATUS WORDS, DIGITS-ONLY) SO THEY ARE SKIPPED BEFORE EITHER
112000*    MERCHANT TEST BELOW EVER LOOKS AT THEM.
112100         PERFORM 4420-TEST-INVALID-LEAD THRU 4420-EXIT
112200         IF NOT A-HIT-WAS-MADE
112300             PERFORM 4430-TEST-INDICATOR-PHRASE THRU 4430-EXIT
112400             IF NOT A-HIT-WAS-MADE
112500                 PERFORM 4440-TEST-BARE-MERCHANT-LINE THRU 4440-EXIT
112600             END-IF
112700         ELSE
112800             SET WS-HIT-SW TO FALSE
112900         END-IF
113000     END-IF
113100     ADD 1 TO WS-IX.
113200 4410-EXIT.
113300     EXIT.

113400*****************************************************************
113500*    INVALID LEAD PATTERNS - TRANSACTION/TXN/UTR/REF LABELS,     *
113600*    DEBITED/CREDITED, A MASKED ACCOUNT LEAD, OR DIGITS ONLY.    *
113700*    THESE LINES ARE SKIPPED OUTRIGHT.                           *
113800*****************************************************************
113900 4420-TEST-INVALID-LEAD.
114000     SET WS-HIT-SW TO FALSE
114100     IF WS-LINE-LOWER-TEXT (1:12) = 'transaction '
114200         OR WS-LINE-LOWER-TEXT (1:4) = 'txn '
114300         OR WS-LINE-LOWER-TEXT (1:4) = 'utr '
114400         OR WS-LINE-LOWER-TEXT (1:7) = 'ref no '
114500         OR WS-LINE-LOWER-TEXT (1:7) = 'debited'
114600         OR WS-LINE-LOWER-TEXT (1:8) = 'credited'
114700         OR WS-LINE-LOWER-TEXT (1:2) = 'xx'
114800         SET WS-HIT-SW TO TRUE
114900     END-IF
115000     IF WS-LINE-LOWER-TEXT IS NUMERIC
115100         SET WS-HIT-SW TO TRUE
115200     END-IF.
115300 4420-EXIT.
115400     EXIT.

115500*****************************************************************
115600*    INDICATOR PHRASE - "TO:", "MERCHANT:", "PAID TO:", ETC.     *
115700*    TAKE WHAT FOLLOWS AND STRIP A TRAILING STATUS WORD.         *
115800*****************************************************************
115900 4430-TEST-INDICATOR-PHRASE.
116000     SET WS-HIT-SW TO FALSE
116100     MOVE 1 TO WS-JX
116200     PERFORM 4431-TEST-ONE-INDICATOR THRU 4431-EXIT
116300         UNTIL WS-JX > 12
116400         OR A-HIT-WAS-MADE.
116500 4430-EXIT.
116600     EXIT.

116700*    ONE ENTRY OF WS-MERCHANT-IND-LOAD AGAINST THE LOWER-CASED
116800*    LINE.  ENTRY 12 (BARE "TO ") CARRIES A TRAILING BLANK PER
116900*    PAY-0058 SO IT DOES NOT ALSO FIRE ON "TOTAL"/"TODAY".
117000 4431-TEST-ONE-INDICATOR.
117100     IF WS-LINE-LOWER-TEXT (1:WS-MI-LEN (WS-JX)) =
117200         WS-MI-TX (WS-JX) (1:WS-MI-LEN (WS-JX))
117300         MOVE WS-CLEAN-LINE-TX (WS-IX) (WS-MI-LEN (WS-JX) + 1:)
117400             TO WS-FOUND-MERCHANT-TX
117500         PERFORM 4432-STRIP-STATUS-WORD THRU 4432-EXIT
117600         PERFORM 4440A-LEFT-JUSTIFY-MERCHANT THRU 4440A-EXIT
117700         IF WS-HOLD-LEN > 2
117800             SET WS-HIT-SW TO TRUE
117900         END-IF
118000     END-IF
118100     ADD 1 TO WS-JX.
118200 4431-EXIT.
118300     EXIT.

118400*****************************************************************
118500*    DROP THE TRAILING "SUCCESS"/"COMPLETED"/"FAILED"/"PENDING"  *
118600*    WORD AND ANYTHING THAT FOLLOWS IT.                          *
118700*****************************************************************
118800 4432-STRIP-STATUS-WORD.
118900     MOVE 1 TO WS-JX
119000     PERFORM 4433-STRIP-ONE-STATUS-WORD THRU 4433-EXIT
119100         UNTIL WS-JX > 4.
119200 4432-EXIT.
119300     EXIT.

119400*    ONE ENTRY OF WS-STATUS-WORD-TABLE - IF FOUND, THE STATUS WORD
119500*    AND EVERYTHING AFTER IT IS BLANKED OUT OF THE MERCHANT TEXT.
119600 4433-STRIP-ONE-STATUS-WORD.
119700     MOVE WS-FOUND-MERCHANT-TX TO WS-LINE-LOWER-TEXT (1:100)
119800     INSPECT WS-LINE-LOWER-TEXT (1:100)
119900         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
120000     MOVE 1 TO WS-CP
120100     PERFORM 4434-LOCATE-STATUS-AT-CP THRU 4434-EXIT
120200         UNTIL WS-CP > 95
120300     ADD 1 TO WS-JX.
120400 4433-EXIT.
120500     EXIT.

120600*    TEST ONE STATUS WORD AT ONE COLUMN - CALLED ONCE PER COLUMN
120700*    BY 4433 SO THE WORD CAN BE FOUND ANYWHERE IN THE TEXT, NOT
120800*    JUST AT COLUMN 1.
120900 4434-LOCATE-STATUS-AT-CP.
121000     IF WS-LINE-LOWER-TEXT (WS-CP:WS-SW-LEN (WS-JX)) =
121100         WS-SW-TX (WS-JX) (1:WS-SW-LEN (WS-JX))
121200         IF WS-CP = 1
121300             MOVE SPACES TO WS-FOUND-MERCHANT-TX
121400         ELSE
121500             MOVE SPACES TO WS-FOUND-MERCHANT-TX (WS-CP:)
121600         END-IF
121700     END-IF
121800     ADD 1 TO WS-CP.
121900 4434-EXIT.
122000     EXIT.

122100*****************************************************************
122200*    LEFT-JUSTIFY THE MERCHANT TEXT AND MEASURE ITS LENGTH INTO  *
122300*    WS-HOLD-LEN (REPLACES AN INTRINSIC TRIM).                   *
122400*****************************************************************
122500 4440A-LEFT-JUSTIFY-MERCHANT.
122600     MOVE ZERO TO WS-HOLD-LEN
122700     MOVE 1 TO WS-CP
122800     PERFORM 4440B-SKIP-LEADING-SPACE THRU 4440B-EXIT
122900         UNTIL WS-CP > 100
123000         OR WS-FOUND-MERCHANT-TX (WS-CP:1) NOT = SPACE
123100     IF WS-CP > 1
123200         MOVE WS-FOUND-MERCHANT-TX (WS-CP:) TO WS-FOUND-MERCHANT-TX
123300     END-IF
123400     MOVE 100 TO WS-CP
123500     PERFORM 4440C-SCAN-BACK-FOR-LEN THRU 4440C-EXIT
123600         UNTIL WS-CP = ZERO
123700         OR WS-FOUND-MERCHANT-TX (WS-CP:1) NOT = SPACE.
123800 4440A-EXIT.
123900     EXIT.

124000 4440B-SKIP-LEADING-SPACE.
124100     ADD 1 TO WS-CP.
124200 4440B-EXIT.
124300     EXIT.

124400 4440C-SCAN-BACK-FOR-LEN.
124500     MOVE WS-CP TO WS-HOLD-LEN
124600     SUBTRACT 1 FROM WS-CP.
124700 4440C-EXIT.
124800     EXIT.

124900*****************************************************************
125000*    BARE MERCHANT LINE - LENGTH OVER 3 CHARS, NOT A LABEL WORD, *
125100*    NOT COMPOSED ONLY OF DIGITS/SPACE/COLON/SLASH/HYPHEN, HAS A *
125200*    SPACE OR IS OVER 10 CHARS, AND CARRIES A RUN OF 3+ LETTERS. *
125300*    03/14/2012 SDK   PAY-0060   GATE NOW MEASURES THE REAL      *
125400*                                CANDIDATE LINE, NOT THE STALE   *
125500*                                "Unknown Merchant" DEFAULT - AND*
125600*                                THE THREE MISSING COMPOSITION/  *
125700*                                SHAPE TESTS WERE ADDED.         *
125800*****************************************************************
125900 4440-TEST-BARE-MERCHANT-LINE.
126000     SET WS-HIT-SW TO FALSE
126100     MOVE WS-CLEAN-LINE-TX (WS-IX) (1:100) TO WS-FOUND-MERCHANT-TX
126200     PERFORM 4440A-LEFT-JUSTIFY-MERCHANT THRU 4440A-EXIT
126300     IF WS-HOLD-LEN > 3
126400         PERFORM 4441-TEST-NOT-LABEL-WORD THRU 4441-EXIT
126500         IF A-HIT-WAS-MADE
126600             PERFORM 4443-TEST-NOT-PUNCT-ONLY THRU 4443-EXIT
126700         END-IF
126800         IF A-HIT-WAS-MADE
126900             PERFORM 4444-TEST-SPACE-OR-LONG THRU 4444-EXIT
127000         END-IF
127100         IF A-HIT-WAS-MADE
127200             PERFORM 4445-TEST-LETTER-RUN THRU 4445-EXIT
127300         END-IF
127400     END-IF.
127500 4440-EXIT.
127600     EXIT.

127700*    TRUE UNLESS THE BARE LINE STARTS WITH ONE OF THE 10 LABEL
127800*    WORDS IN WS-LABEL-WORD-TABLE - FIRST OF THE FOUR BARE-LINE
127900*    GATES (SEE THE 4440 BANNER).
128000 4441-TEST-NOT-LABEL-WORD.
128100     SET WS-HIT-SW TO TRUE
128200     MOVE 1 TO WS-JX
128300     PERFORM 4442-TEST-ONE-LABEL-WORD THRU 4442-EXIT
128400         UNTIL WS-JX > 10.
128500 4441-EXIT.
128600     EXIT.

128700*    ONE ENTRY OF WS-LABEL-WORD-TABLE AGAINST THE LOWER-CASED LINE.
128800 4442-TEST-ONE-LABEL-WORD.
128900     IF WS-LINE-LOWER-TEXT (1:WS-LW-LEN (WS-JX)) =
129000         WS-LW-TX (WS-JX) (1:WS-LW-LEN (WS-JX))
129100         SET WS-HIT-SW TO FALSE
129200     END-IF
129300     ADD 1 TO WS-JX.
129400 4442-EXIT.
129500     EXIT.

129600*****************************************************************
129700*    03/14/2012 SDK   PAY-0060   NEW - COMPOSITION CHECK.  REJECT*
129800*                                A BARE LINE MADE UP ONLY OF     *
129900*                                DIGITS/SPACE/COLON/SLASH/HYPHEN *
130000*                                (E.G. A TIME STAMP "12:00:00").  *
130100*****************************************************************
130200 4443-TEST-NOT-PUNCT-ONLY.
130300     SET WS-HIT-SW TO FALSE
130400     MOVE 1 TO WS-CP
130500     PERFORM 4443A-TEST-ONE-CHAR THRU 4443A-EXIT
130600         UNTIL WS-CP > WS-HOLD-LEN
130700         OR A-HIT-WAS-MADE.
130800 4443-EXIT.
130900     EXIT.

131000 4443A-TEST-ONE-CHAR.
131100     IF WS-FOUND-MERCHANT-TX (WS-CP:1) NOT NUMERIC
131200         AND WS-FOUND-MERCHANT-TX (WS-CP:1) NOT = SPACE
131300         AND WS-FOUND-MERCHANT-TX (WS-CP:1) NOT = ':'
131400         AND WS-FOUND-MERCHANT-TX (WS-CP:1) NOT = '/'
131500         AND WS-FOUND-MERCHANT-TX (WS-CP:1) NOT = '-'
131600         SET WS-HIT-SW TO TRUE
131700     END-IF
131800     ADD 1 TO WS-CP.
131900 4443A-EXIT.
132000     EXIT.

132100*****************************************************************
132200*    03/14/2012 SDK   PAY-0060   NEW - SHAPE CHECK.  A BARE LINE *
132300*                                MUST CARRY A SPACE SOMEWHERE OR *
132400*                                RUN OVER 10 CHARS - SCREENS OUT *
132500*                                SHORT RUN-TOGETHER CODES.       *
132600*****************************************************************
132700 4444-TEST-SPACE-OR-LONG.
132800     SET WS-HIT-SW TO FALSE
132900     IF WS-HOLD-LEN > 10
133000         SET WS-HIT-SW TO TRUE
133100     ELSE
133200         MOVE 1 TO WS-CP
133300         PERFORM 4444A-TEST-ONE-CHAR THRU 4444A-EXIT
133400             UNTIL WS-CP > WS-HOLD-LEN
133500             OR A-HIT-WAS-MADE
133600     END-IF.
133700 4444-EXIT.
133800     EXIT.

133900 4444A-TEST-ONE-CHAR.
134000     IF WS-FOUND-MERCHANT-TX (WS-CP:1) = SPACE
134100         SET WS-HIT-SW TO TRUE
134200     END-IF
134300     ADD 1 TO WS-CP.
134400 4444A-EXIT.
134500     EXIT.

134600*****************************************************************
134700*    03/14/2012 SDK   PAY-0060   NEW - LETTER-RUN CHECK.  A BARE *
134800*                                LINE MUST CARRY AT LEAST 3      *
134900*                                CONSECUTIVE LETTERS SOMEWHERE - *
135000*                                SCREENS OUT PUNCTUATION-HEAVY   *
135100*                                REFERENCE-NUMBER-SHAPED LINES.  *
135200*****************************************************************
135300 4445-TEST-LETTER-RUN.
135400     SET WS-HIT-SW TO FALSE
135500     MOVE ZERO TO WS-LETTER-RUN
135600     MOVE 1 TO WS-CP
135700     PERFORM 4445A-TEST-ONE-CHAR THRU 4445A-EXIT
135800         UNTIL WS-CP > WS-HOLD-LEN
135900         OR A-HIT-WAS-MADE.
136000 4445-EXIT.
136100     EXIT.

136200 4445A-TEST-ONE-CHAR.
136300     IF WS-FOUND-MERCHANT-TX (WS-CP:1) ALPHABETIC
136400         ADD 1 TO WS-LETTER-RUN
136500         IF WS-LETTER-RUN >= 3
136600             SET WS-HIT-SW TO TRUE
136700         END-IF
136800     ELSE
136900         MOVE ZERO TO WS-LETTER-RUN
137000     END-IF
137100     ADD 1 TO WS-CP.
137200 4445A-EXIT.
137300     EXIT.

137400*****************************************************************
137500*    DIRECTION - PRESENCE (NOT COUNT) OF EACH CREDIT/DEBIT       *
137600*    KEYWORD IN THE LOWER-CASED WINDOW.  CREDIT WINS ONLY IF     *
137700*    STRICTLY MORE CREDIT KEYWORDS ARE PRESENT THAN DEBIT ONES.  *
137800*****************************************************************
137900 4500-FIND-DIRECTION.
138000     MOVE ZERO TO WS-CREDIT-HIT-CT
138100     MOVE ZERO TO WS-DEBIT-HIT-CT
138200     MOVE 1 TO WS-JX
138300     PERFORM 4510-TALLY-ONE-CREDIT-WORD THRU 4510-EXIT
138400         UNTIL WS-JX > 6
138500     MOVE 1 TO WS-JX
138600     PERFORM 4520-TALLY-ONE-DEBIT-WORD THRU 4520-EXIT
138700         UNTIL WS-JX > 6
138800*    A TIE GOES TO DEBIT, THE FAR MORE COMMON DIRECTION ON THESE
138900*    STATEMENTS - CREDIT MUST STRICTLY OUTNUMBER DEBIT HITS.
139000     IF WS-CREDIT-HIT-CT > WS-DEBIT-HIT-CT
139100         MOVE 'CREDIT' TO WS-FOUND-DIRECTION-CD
139200     ELSE
139300         MOVE 'DEBIT ' TO WS-FOUND-DIRECTION-CD
139400     END-IF.
139500 4500-EXIT.
139600     EXIT.

139700*    ONE ENTRY OF WS-CREDIT-WORD-TABLE - PRESENCE ONLY, NOT COUNT,
139800*    SO A WORD REPEATED IN THE WINDOW STILL ONLY TALLIES ONCE.
139900 4510-TALLY-ONE-CREDIT-WORD.
140000     MOVE ZERO TO WS-CNT
140100     INSPECT WS-WINDOW-LOWER-TEXT (1:WS-WINDOW-END-COL)
140200         TALLYING WS-CNT FOR ALL WS-CW-TX (WS-JX) (1:WS-CW-LEN (WS-JX))
140300     IF WS-CNT > 0
140400         ADD 1 TO WS-CREDIT-HIT-CT
140500     END-IF
140600     ADD 1 TO WS-JX.
140700 4510-EXIT.
140800     EXIT.

140900*    ONE ENTRY OF WS-DEBIT-WORD-TABLE - SAME PRESENCE-ONLY RULE AS
141000*    4510 ABOVE.
141100 4520-TALLY-ONE-DEBIT-WORD.
141200     MOVE ZERO TO WS-CNT
141300     INSPECT WS-WINDOW-LOWER-TEXT (1:WS-WINDOW-END-COL)
141400         TALLYING WS-CNT FOR ALL WS-DW-TX (WS-JX) (1:WS-DW-LEN (WS-JX))
141500     IF WS-CNT > 0
141600         ADD 1 TO WS-DEBIT-HIT-CT
141700     END-IF
141800     ADD 1 TO WS-JX.
141900 4520-EXIT.
142000     EXIT.

142100*****************************************************************
142200*    TRANSACTION ID - A RUN OF AT LEAST 10 UPPERCASE LETTERS     *
142300*    OR DIGITS, FOUND ONLY AFTER A TRANSACTION/TXN/TRANS/REF     *
142400*    LABEL SOMEWHERE IN THE WINDOW (WITH AN OPTIONAL ID/NO/      *
142500*    NUMBER QUALIFIER WORD RIGHT AFTER THE LABEL).               *
142600 4600-FIND-TRANSACTION-ID.
142700     MOVE SPACES TO WS-FOUND-ID-TX
142800     SET WS-HIT-SW TO FALSE
142900     MOVE ZERO TO WS-LABEL-COL
143000     PERFORM 4601-FIND-ID-LABEL THRU 4601-EXIT
143100     IF WS-LABEL-COL NOT = ZERO
143200         PERFORM 4604-SKIP-ID-QUALIFIER THRU 4604-EXIT
143300         MOVE WS-LABEL-COL TO WS-CP
143400         PERFORM 4610-TEST-ID-AT-CP THRU 4610-EXIT
143500             UNTIL WS-CP > WS-WINDOW-END-COL - 10
143600             OR A-HIT-WAS-MADE
143700     END-IF.
143800 4600-EXIT.
143900     EXIT.

144000*    SCAN THE WHOLE WINDOW FOR THE FIRST TRANSACTION/TXN/TRANS/REF
144100*    LABEL.  WS-LABEL-COL STAYS ZERO IF NONE IS FOUND.
144200 4601-FIND-ID-LABEL.
144300     MOVE 1 TO WS-CP
144400     PERFORM 4602-TEST-LABEL-AT-CP THRU 4602-EXIT
144500         UNTIL WS-CP > WS-WINDOW-END-COL
144600         OR WS-LABEL-COL NOT = ZERO.
144700 4601-EXIT.
144800     EXIT.

144900*    TEST ALL 4 WS-ID-LABEL-TABLE ENTRIES AT ONE COLUMN.
145000 4602-TEST-LABEL-AT-CP.
145100     MOVE 1 TO WS-JX
145200     PERFORM 4603-TEST-ONE-LABEL-WORD THRU 4603-EXIT
145300         UNTIL WS-JX > 4
145400         OR WS-LABEL-COL NOT = ZERO
145500     ADD 1 TO WS-CP.
145600 4602-EXIT.
145700     EXIT.

145800*    ONE LABEL TABLE ENTRY AT WS-CP - ON A HIT, WS-LABEL-COL IS SET
145900*    TO THE COLUMN JUST PAST THE LABEL TEXT.
146000 4603-TEST-ONE-LABEL-WORD.
146100     IF WS-WINDOW-LOWER-TEXT (WS-CP:WS-IL-LEN (WS-JX)) =
146200         WS-IL-TX (WS-JX) (1:WS-IL-LEN (WS-JX))
146300         COMPUTE WS-LABEL-COL = WS-CP + WS-IL-LEN (WS-JX)
146400     END-IF
146500     ADD 1 TO WS-JX.
146600 4603-EXIT.
146700     EXIT.

146800*    SKIP BLANKS PAST THE LABEL, THEN TRY AN OPTIONAL ID/NO/NUMBER
146900*    QUALIFIER WORD - NEITHER IS REQUIRED BY SPEC, SO A MISS HERE
147000*    IS NOT AN ERROR, JUST LEAVES WS-LABEL-COL WHERE IT WAS.
147100 4604-SKIP-ID-QUALIFIER.
147200     PERFORM 4605-SKIP-LABEL-SPACE THRU 4605-EXIT
147300         UNTIL WS-LABEL-COL > WS-WINDOW-END-COL
147400         OR WS-WINDOW-LOWER-TEXT (WS-LABEL-COL:1) NOT = SPACE
147500     SET WS-QUAL-SW TO FALSE
147600     MOVE 1 TO WS-JX
147700     PERFORM 4606-TEST-ONE-QUALIFIER THRU 4606-EXIT
147800         UNTIL WS-JX > 3
147900         OR A-QUALIFIER-WAS-FOUND.
148000 4604-EXIT.
148100     EXIT.

148200*    ADVANCE ONE COLUMN PAST THE LABEL - CALLED UNTIL A NON-BLANK
148300*    COLUMN IS FOUND.
148400 4605-SKIP-LABEL-SPACE.
148500     ADD 1 TO WS-LABEL-COL.
148600 4605-EXIT.
148700     EXIT.

148800*    ONE ENTRY OF WS-ID-QUALIFIER-TABLE AT THE COLUMN JUST PAST
148900*    THE LABEL.
149000 4606-TEST-ONE-QUALIFIER.
149100     IF WS-WINDOW-LOWER-TEXT (WS-LABEL-COL:WS-IQ-LEN (WS-JX)) =
149200         WS-IQ-TX (WS-JX) (1:WS-IQ-LEN (WS-JX))
149300         COMPUTE WS-LABEL-COL = WS-LABEL-COL + WS-IQ-LEN (WS-JX)
149400         SET WS-QUAL-SW TO TRUE
149500     END-IF
149600     ADD 1 TO WS-JX.
149700 4606-EXIT.
149800     EXIT.

149900*    DOES AN UPPERCASE-LETTER/DIGIT RUN OF AT LEAST 10 CHARS START
150000*    AT WS-CP?  ONLY CALLED FROM THE COLUMN PAST A FOUND LABEL -
150100*    SEE 4600/4601 ABOVE.
150200 4610-TEST-ID-AT-CP.
150300     IF (WS-WINDOW-TEXT (WS-CP:1) IS ALPHABETIC-UPPER
150400         OR WS-WINDOW-TEXT (WS-CP:1) IS NUMERIC)
150500         AND WS-WINDOW-TEXT (WS-CP:10) IS NOT NUMERIC
150600         MOVE WS-CP TO WS-IX
150700         PERFORM 4611-EXTEND-ID-RUN THRU 4611-EXIT
150800             UNTIL WS-IX > WS-WINDOW-END-COL
150900             OR (WS-WINDOW-TEXT (WS-IX:1) NOT ALPHABETIC-UPPER
151000                 AND WS-WINDOW-TEXT (WS-IX:1) NOT NUMERIC)
151100         COMPUTE WS-RUNLEN = WS-IX - WS-CP
151200         IF WS-RUNLEN >= 10
151300             MOVE WS-WINDOW-TEXT (WS-CP:25) TO WS-FOUND-ID-TX
151400             SET WS-HIT-SW TO TRUE
151500         END-IF
151600     END-IF
151700     ADD 1 TO WS-CP.
151800 4610-EXIT.
151900     EXIT.

152000*    EXTEND THE RUN ONE CHARACTER AT A TIME UNTIL A CHARACTER
152100*    OUTSIDE A-Z/0-9 IS HIT OR THE WINDOW END IS REACHED.
152200 4611-EXTEND-ID-RUN.
152300     ADD 1 TO WS-IX.
152400 4611-EXIT.
152500     EXIT.

152600*****************************************************************
152700*    UTR NUMBER - A RUN OF AT LEAST 12 DIGITS ANYWHERE IN THE    *
152800*    WINDOW.                                                     *
152900*****************************************************************
153000 4700-FIND-UTR-NUMBER.
153100     MOVE SPACES TO WS-FOUND-UTR-TX
153200     SET WS-HIT-SW TO FALSE
153300     MOVE 1 TO WS-CP
153400     PERFORM 4710-TEST-UTR-AT-CP THRU 4710-EXIT
153500         UNTIL WS-CP > WS-WINDOW-END-COL - 12
153600         OR A-HIT-WAS-MADE.
153700 4700-EXIT.
153800     EXIT.

153900*    DOES A 12-22 DIGIT RUN START AT WS-CP?  UTR NUMBERS ARE ALL-
154000*    NUMERIC, UNLIKE THE TRANSACTION ID WHICH MIXES LETTERS IN.
154100 4710-TEST-UTR-AT-CP.
154200     IF WS-WINDOW-TEXT (WS-CP:12) IS NUMERIC
154300         MOVE WS-WINDOW-TEXT (WS-CP:16) TO WS-FOUND-UTR-TX
154400         SET WS-HIT-SW TO TRUE
154500     END-IF
154600     ADD 1 TO WS-CP.
154700 4710-EXIT.
154800     EXIT.

154900*****************************************************************
155000*    ACCOUNT REFERENCE - THE LAST 4-DIGIT RUN FOLLOWING AN "XX"  *
155100*    MASK CHARACTER, IF ONE IS PRESENT IN THE WINDOW; FAILING    *
155200*    THAT, 4 DIGITS FOLLOWING AN ACCOUNT/A-C LABEL WITH NO MASK. *
155300*****************************************************************
155400 4800-FIND-ACCOUNT-REFERENCE.
155500     MOVE SPACES TO WS-FOUND-ACCT-REF-TX
155600     SET WS-HIT-SW TO FALSE
155700     MOVE 1 TO WS-CP
155800     PERFORM 4810-TEST-MASK-AT-CP THRU 4810-EXIT
155900         UNTIL WS-CP > WS-WINDOW-END-COL - 1
156000*    4810 NEVER SETS WS-HIT-SW - IT SCANS THE WHOLE WINDOW AND
156100*    LEAVES WS-FOUND-ACCT-REF-TX SET IF A MASKED ACCOUNT WAS
156200*    FOUND, SO THE FALLBACK BELOW CHECKS THE RESULT FIELD ITSELF.
156300     IF WS-FOUND-ACCT-REF-TX = SPACES
156400         PERFORM 4820-FIND-ACCT-BY-LABEL THRU 4820-EXIT
156500     END-IF.
156600 4800-EXIT.
156700     EXIT.

156800*    DOES THE 4-X MASK ("XXXX1234" ET AL) START AT WS-CP?  TRIED
156900*    BEFORE THE LABEL FALLBACK IN 4820 BELOW.
157000 4810-TEST-MASK-AT-CP.
157100     IF WS-WINDOW-LOWER-TEXT (WS-CP:2) = 'xx'
157200         MOVE WS-CP TO WS-IX
157300         PERFORM 4811-TEST-DIGITS-AT-IX THRU 4811-EXIT
157400             UNTIL WS-IX > WS-WINDOW-END-COL - 3
157500     END-IF
157600     ADD 1 TO WS-CP.
157700 4810-EXIT.
157800     EXIT.

157900*    ONE DIGIT OF THE 4-DIGIT ACCOUNT SUFFIX FOLLOWING THE MASK.
158000 4811-TEST-DIGITS-AT-IX.
158100     IF WS-WINDOW-TEXT (WS-IX:4) IS NUMERIC
158200         AND (WS-IX + 4 > WS-WINDOW-END-COL
158300             OR WS-WINDOW-TEXT (WS-IX + 4:1) NOT NUMERIC)
158400         MOVE WS-WINDOW-TEXT (WS-IX:4) TO WS-FOUND-ACCT-REF-TX
158500     END-IF
158600     ADD 1 TO WS-IX.
158700 4811-EXIT.
158800     EXIT.

158900*****************************************************************
159000*    LABEL-BASED FALLBACK - ACCOUNT/A-C FOLLOWED BY 4 DIGITS,    *
159100*    NO "XXXX" MASK REQUIRED.                                   *
159200*****************************************************************
159300 4820-FIND-ACCT-BY-LABEL.
159400     MOVE ZERO TO WS-ACCT-LABEL-COL
159500     MOVE 1 TO WS-CP
159600     PERFORM 4821-TEST-ACCT-LABEL-AT-CP THRU 4821-EXIT
159700         UNTIL WS-CP > WS-WINDOW-END-COL
159800         OR WS-ACCT-LABEL-COL NOT = ZERO
159900     IF WS-ACCT-LABEL-COL NOT = ZERO
160000         PERFORM 4824-SKIP-ACCT-PUNCT THRU 4824-EXIT
160100             UNTIL WS-ACCT-LABEL-COL > WS-WINDOW-END-COL
160200             OR (WS-WINDOW-LOWER-TEXT (WS-ACCT-LABEL-COL:1) NOT = SPACE
160300                 AND WS-WINDOW-LOWER-TEXT (WS-ACCT-LABEL-COL:1) NOT = ':')
160400         IF WS-ACCT-LABEL-COL + 3 <= WS-WINDOW-END-COL
160500             AND WS-WINDOW-TEXT (WS-ACCT-LABEL-COL:4) IS NUMERIC
160600             MOVE WS-WINDOW-TEXT (WS-ACCT-LABEL-COL:4)
160700                 TO WS-FOUND-ACCT-REF-TX
160800         END-IF
160900     END-IF.
161000 4820-EXIT.
161100     EXIT.

161200*    TEST BOTH WS-ACCT-LABEL-TABLE ENTRIES AT ONE COLUMN.
161300 4821-TEST-ACCT-LABEL-AT-CP.
161400     MOVE 1 TO WS-JX
161500     PERFORM 4822-TEST-ONE-ACCT-LABEL THRU 4822-EXIT
161600         UNTIL WS-JX > 2
161700         OR WS-ACCT-LABEL-COL NOT = ZERO
161800     ADD 1 TO WS-CP.
161900 4821-EXIT.
162000     EXIT.

162100*    ONE ACCOUNT LABEL ENTRY AT WS-CP.
162200 4822-TEST-ONE-ACCT-LABEL.
162300     IF WS-WINDOW-LOWER-TEXT (WS-CP:WS-AL-LEN (WS-JX)) =
162400         WS-AL-TX (WS-JX) (1:WS-AL-LEN (WS-JX))
162500         COMPUTE WS-ACCT-LABEL-COL = WS-CP + WS-AL-LEN (WS-JX)
162600     END-IF
162700     ADD 1 TO WS-JX.
162800 4822-EXIT.
162900     EXIT.

163000*    ADVANCE ONE COLUMN PAST THE LABEL - CALLED UNTIL A COLUMN THAT
163100*    IS NEITHER A BLANK NOR A COLON IS FOUND.
163200 4824-SKIP-ACCT-PUNCT.
163300     ADD 1 TO WS-ACCT-LABEL-COL.
163400 4824-EXIT.
163500     EXIT.

163600*****************************************************************
163700*    A WINDOW IS ONLY A TRANSACTION IF IT HAS A DATE AND A       *
163800*    POSITIVE AMOUNT.  MERCHANT ALWAYS DEFAULTS TO "UNKNOWN      *
163900*    MERCHANT" SO IT NEVER BY ITSELF REJECTS THE WINDOW.         *
164000*****************************************************************
164100 4900-ACCEPT-OR-REJECT-WINDOW.
164200     SET WS-ACCEPT-SW TO FALSE
164300     IF WS-FOUND-DATE-TX NOT = SPACES
164400         AND WS-FOUND-AMOUNT-AT > ZERO
164500         SET WS-ACCEPT-SW TO TRUE
164600     END-IF.
164700 4900-EXIT.
164800     EXIT.

164900*****************************************************************
165000*    VALIDATE/NORMALIZE - DIRECTION DEFAULTS TO DEBIT, AMOUNT    *
165100*    NUMERIC (ELSE ZERO), CATEGORY DEFAULTS TO "OTHER".          *
165200*****************************************************************
165300 5000-NORMALIZE-TRANSACTION.
165400*    BELT-AND-SUSPENDERS GUARD - 4500 ALWAYS MOVES ONE OF THE TWO
165500*    VALID CODES, BUT A BAD MOVE ANYWHERE UPSTREAM MUST NOT REACH
165600*    THE OUTPUT RECORD'S DIR-IS-DEBIT/DIR-IS-CREDIT 88-LEVELS.
165700     IF WS-FOUND-DIRECTION-CD NOT = 'DEBIT ' AND NOT = 'CREDIT'
165800         MOVE 'DEBIT ' TO WS-FOUND-DIRECTION-CD
165900     END-IF
166000*    SAME BELT-AND-SUSPENDERS GUARD FOR THE AMOUNT - 4900 ALREADY
166100*    REQUIRED A POSITIVE NUMERIC AMOUNT TO ACCEPT THE WINDOW.
166200     IF WS-FOUND-AMOUNT-AT NOT NUMERIC
166300         MOVE ZERO TO WS-FOUND-AMOUNT-AT
166400     END-IF
166500     MOVE 'other            ' TO WS-FOUND-CATEGORY-CD.
166600 5000-EXIT.
166700     EXIT.

166800*****************************************************************
166900*    CATEGORIZER - LOWER-CASE THE MERCHANT AND SEARCH THE        *
167000*    KEYWORD TABLE IN ORDER.  FIRST HIT WINS; NO HIT IS "OTHER". *
167100*****************************************************************
167200 6000-CATEGORIZE-TRANSACTION.
167300     MOVE WS-FOUND-MERCHANT-TX TO WS-LINE-LOWER-TEXT (1:100)
167400     INSPECT WS-LINE-LOWER-TEXT (1:100)
167500         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
167600     PERFORM 6100-SEARCH-KEYWORD-TABLE THRU 6100-EXIT.
167700 6000-EXIT.
167800     EXIT.

167900 6100-SEARCH-KEYWORD-TABLE.
168000*    74 KEYWORD-TO-CATEGORY ENTRIES, SEARCHED IN TABLE ORDER -
168100*    THE ORDER ITSELF IS THE CATEGORY PRIORITY (SEE 6110 BELOW).
168200     SET WS-HIT-SW TO FALSE
168300     SET WS-KEY-IDX TO 1
168400     PERFORM 6110-TEST-ONE-KEYWORD THRU 6110-EXIT
168500         UNTIL WS-KEY-IDX > 74
168600         OR A-HIT-WAS-MADE.
168700 6100-EXIT.
168800     EXIT.

168900*    ONE ENTRY OF WS-KEYWORD-TABLE AGAINST THE LOWER-CASED WINDOW -
169000*    TABLE ORDER IS THE CATEGORY PRIORITY ORDER, SO THE FIRST HIT
169100*    WINS EVEN WHEN A LINE MATCHES MORE THAN ONE CATEGORY'S WORDS.
169200 6110-TEST-ONE-KEYWORD.
169300     MOVE ZERO TO WS-CNT
169400     INSPECT WS-LINE-LOWER-TEXT (1:100) TALLYING WS-CNT
169500         FOR ALL WS-KEY-WORD-TX (WS-KEY-IDX) (1:WS-KEY-LEN (WS-KEY-IDX))
169600     IF WS-CNT > 0
169700         MOVE WS-KEY-CATEGORY-CD (WS-KEY-IDX) TO WS-FOUND-CATEGORY-CD
169800         SET WS-HIT-SW TO TRUE
169900     END-IF
170000     SET WS-KEY-IDX UP BY 1.
170100 6110-EXIT.
170200     EXIT.

170300*****************************************************************
170400*    WRITE THE ACCEPTED, NORMALIZED, CATEGORIZED TRANSACTION     *
170500*    TO TRANSACTIONS-OUT.                                        *
170600*****************************************************************
170700 7000-WRITE-TRANSACTION-RECORD.
170800     MOVE WS-FOUND-DATE-TX        TO TRAN-DATE-TX
170900     MOVE WS-FOUND-TIME-TX        TO TRAN-TIME-TX
171000     MOVE WS-FOUND-MERCHANT-TX    TO TRAN-MERCHANT-NM
171100     MOVE WS-FOUND-DIRECTION-CD   TO TRAN-DIRECTION-CD
171200     MOVE WS-FOUND-AMOUNT-AT      TO TRAN-AMOUNT-AT
171300     MOVE WS-FOUND-ID-TX          TO TRAN-ID-TX
171400     MOVE WS-FOUND-UTR-TX         TO TRAN-UTR-NBR
171500     MOVE WS-FOUND-ACCT-REF-TX    TO TRAN-ACCT-REF-NBR
171600     MOVE WS-FOUND-CATEGORY-CD    TO TRAN-CATEGORY-CD
171700     WRITE PAY-TRAN-RECORD
171800     ADD 1 TO WS-TRAN-WRITTEN-COUNT.
171900 7000-EXIT.
172000     EXIT.

172100*****************************************************************
172200 9000-CLOSE-FILES.
172300*    NO FILE-STATUS CHECK ON CLOSE - A CLOSE FAILURE HERE MEANS
172400*    THE JCL STEP ITSELF IS IN TROUBLE, NOT SOMETHING THIS
172500*    PROGRAM CAN RECOVER FROM.
172600     CLOSE STATEMENT-IN
172700     CLOSE TRANSACTIONS-OUT.
172800 9000-EXIT.
172900     EXIT.
