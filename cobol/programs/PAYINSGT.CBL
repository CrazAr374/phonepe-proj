000100*****************************************************************
000200* IDENTIFICATION DIVISION.                                      *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PAYINSGT.
000600 AUTHOR.        R F HULSE.
000700 INSTALLATION.  TIP PROCESSING - STATEMENT ANALYSIS UNIT.
000800 DATE-WRITTEN.  03/19/1986.
000900 DATE-COMPILED. 03/19/1986.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*****************************************************************
001200*    PAYINSGT  -  PAYMENT STATEMENT INSIGHTS GENERATOR AND       *
001300*                 CATEGORY BREAKDOWN REPORTER                    *
001400*                                                                *
001500*    READS THE TRANSACTION RECORDS WRITTEN BY PAYXTRCT AND       *
001600*    PRODUCES THE CARDHOLDER INSIGHTS REPORT - DEBIT/CREDIT      *
001700*    TOTALS, NET FLOW, SPEND BY CATEGORY, SPEND BY MERCHANT,     *
001800*    DAILY AND MONTHLY TRENDS, ANOMALOUSLY LARGE DEBITS, AND A   *
001900*    PER-CATEGORY BREAKDOWN WITH COUNTS AND AVERAGES.            *
002000*                                                                *
002100*    RUNS AS THE SECOND STEP OF THE STATEMENT-ANALYSIS JOB       *
002200*    STREAM, IMMEDIATELY BEHIND PAYXTRCT.                        *
002300*****************************************************************
002400*    MAINTENANCE LOG                                             *
002500*    DATE       BY    REQ        DESCRIPTION                     *
002600*    03/19/1986 RFH   PAY-0002   ORIGINAL PROGRAM                *
002700*    08/02/1986 RFH   PAY-0003   ADDED CATEGORY TOTALS SECTION   *
002800*    09/10/1986 RFH   PAY-0007   ADDED DAILY/MONTHLY TREND       *
002900*    10/05/1986 RFH   PAY-0009   ADDED ANOMALY DETECTION SECTION *
003000*    11/29/1998 JWK   PAY-0021   Y2K - RUN-DATE NOW 4-DIGIT YR   *
003100*    06/06/2003 LMT   PAY-0037   ADDED CATEGORY BREAKDOWN SECTION*
003200*    01/09/2006 LMT   PAY-0042   TOP-10 MERCHANT CAP ENFORCED    *
003300*    10/22/2011 DGP   PAY-0055   HALF-UP ROUNDING ON ALL AVERAGES*
003400*    03/14/2012 SDK   PAY-0058   AMOUNT/TOTAL FIELDS NOW SIGN     *
003500*                                TRAILING SEPARATE PER HOUSE      *
003600*                                STANDARD - MATCHES SDCM.POSITION *
003700*****************************************************************

003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.

004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TRANSACTIONS-OUT ASSIGN TO TRANOUT
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-TRANOUT-STATUS.

004900     SELECT INSIGHTS-REPORT  ASSIGN TO INSRPT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-INSRPT-STATUS.

005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  TRANSACTIONS-OUT
005500     LABEL RECORD STANDARD.
005600     COPY PAY-TIP02-TRANREC.

005700 FD  INSIGHTS-REPORT
005800     LABEL RECORD STANDARD.
005900     COPY PAY-TIP03-PRTLINE.

006000 WORKING-STORAGE SECTION.
006100*****************************************************************
006200*    FILE STATUS AND RUN CONTROL SWITCHES                       *
006300*****************************************************************
006400 77  WS-TRANOUT-STATUS           PIC X(02) VALUE '00'.
006500 77  WS-INSRPT-STATUS            PIC X(02) VALUE '00'.
006600 77  WS-EOF-SW                   PIC X(01) VALUE 'N'.
006700     88  TRANOUT-EOF                 VALUE 'Y'.
006800 77  WS-HIT-SW                   PIC X(01) VALUE 'N'.
006900     88  A-HIT-WAS-MADE               VALUE 'Y'.
007000 77  WS-SWAP-SW                  PIC X(01) VALUE 'N'.
007100     88  A-SWAP-WAS-MADE              VALUE 'Y'.

007200*****************************************************************
007300*    RUN-TIME LIMITS AND WORKING COUNTERS (COMP PER SITE STD)   *
007400*****************************************************************
007500 77  WS-MAX-TRAN                 PIC 9(4) COMP VALUE 3000.
007600 77  WS-MAX-CATEGORY             PIC 9(2) COMP VALUE 09.
007700 77  WS-MAX-MERCHANT             PIC 9(4) COMP VALUE 0500.
007800 77  WS-MAX-DAILY                PIC 9(3) COMP VALUE 400.
007900 77  WS-MAX-MONTHLY              PIC 9(2) COMP VALUE 60.
008000 77  WS-MAX-ANOMALY              PIC 9(3) COMP VALUE 500.
008100 77  WS-MERCHANT-PRINT-CAP       PIC 9(2) COMP VALUE 10.
008200 77  WS-TRN-TBL-COUNT            PIC 9(4) COMP VALUE ZERO.
008300 77  WS-CAT-TBL-COUNT            PIC 9(2) COMP VALUE ZERO.
008400 77  WS-MCH-TBL-COUNT            PIC 9(4) COMP VALUE ZERO.
008500 77  WS-DLY-TBL-COUNT            PIC 9(3) COMP VALUE ZERO.
008600 77  WS-MON-TBL-COUNT            PIC 9(2) COMP VALUE ZERO.
008700 77  WS-ANM-TBL-COUNT            PIC 9(3) COMP VALUE ZERO.
008800 77  WS-IX                       PIC 9(4) COMP VALUE ZERO.
008900 77  WS-JX                       PIC 9(4) COMP VALUE ZERO.
009000 77  WS-PRINT-LIMIT              PIC 9(4) COMP VALUE ZERO.

009100*****************************************************************
009200*    TRANSACTION WORK TABLE - THE WHOLE FILE IS BUFFERED HERE SO *
009300*    THE ANOMALY PASS CAN RUN AGAINST THE AVERAGE DEBIT ONLY     *
009400*    AFTER EVERY RECORD HAS BEEN SEEN ONCE.                      *
009500*****************************************************************
009600 01  WS-TRAN-TABLE.
009700     05  WS-TRN-ENT OCCURS 3000 TIMES.
009800         10  WS-TRN-DATE-TX           PIC X(10).
009900         10  WS-TRN-MERCHANT-TX       PIC X(100).
010000         10  WS-TRN-DIRECTION-CD      PIC X(06).
010100         10  WS-TRN-AMOUNT-AT         PIC S9(8)V99
010200                                       SIGN TRAILING SEPARATE.
010300         10  WS-TRN-CATEGORY-CD       PIC X(17).
010400         10  FILLER                   PIC X(06).

010500*****************************************************************
010600*    RUNNING TOTALS, COUNTS AND THE AVERAGE-DEBIT ACCUMULATOR.   *
010700*    GROUPED SO 4200-PRINT-SUMMARY CAN TEST "ANY ACTIVITY AT     *
010800*    ALL" WITH ONE COMPARE AGAINST THE BLOB VIEW BELOW.          *
010900*****************************************************************
011000 01  WS-TOTALS-GROUP.
011100     05  WS-TOTAL-DEBIT-AT           PIC S9(10)V99 VALUE ZERO
011200                                     SIGN TRAILING SEPARATE.
011300     05  WS-TOTAL-CREDIT-AT          PIC S9(10)V99 VALUE ZERO
011400                                     SIGN TRAILING SEPARATE.
011500     05  WS-NET-FLOW-AT              PIC S9(10)V99 VALUE ZERO
011600                                     SIGN TRAILING SEPARATE.
011700     05  FILLER                      PIC X(01).
011800 01  WS-TOTALS-BLOB-VIEW REDEFINES WS-TOTALS-GROUP.
011900     05  WS-TOTALS-BLOB-TX           PIC X(40).

012000 01  WS-TRAN-COUNT               PIC 9(05) COMP VALUE ZERO.
012100 01  WS-DEBIT-COUNT              PIC 9(05) COMP VALUE ZERO.
012200 01  WS-CREDIT-COUNT             PIC 9(05) COMP VALUE ZERO.
012300 01  WS-AVERAGE-DEBIT-AT         PIC S9(8)V99 VALUE ZERO
012400                                 SIGN TRAILING SEPARATE.
012500*    UNROUNDED AVERAGE KEPT AT 4 DECIMAL PLACES - THE ANOMALY
012600*    THRESHOLD AND RATIO ARE COMPUTED FROM THIS ONE, NOT FROM THE
012700*    2-DECIMAL FIELD ABOVE, PER PAY-0009.
012800 01  WS-AVERAGE-DEBIT-RAW-AT     PIC S9(8)V9(4) VALUE ZERO
012900                                 SIGN TRAILING SEPARATE.
013000 01  WS-ANOMALY-LIMIT-AT         PIC S9(9)V9(4) VALUE ZERO
013100                                 SIGN TRAILING SEPARATE.

013200*****************************************************************
013300*    CATEGORY TOTAL TABLE - ONE ENTRY PER CATEGORY ENCOUNTERED,  *
013400*    IN FIRST-SEEN ORDER UNTIL 3200-RANK-CATEGORY-TABLE PUTS IT  *
013500*    IN DESCENDING TOTAL ORDER.  SERVES BOTH THE TOP-CATEGORIES  *
013600*    SECTION AND THE CATEGORY BREAKDOWN SECTION.                 *
013700*****************************************************************
013800 01  WS-CATEGORY-TABLE.
013900     05  WS-CAT-ENT OCCURS 9 TIMES.
014000         10  WS-CAT-CD                PIC X(17).
014100         10  WS-CAT-TOTAL-AT          PIC S9(10)V99
014200                                      SIGN TRAILING SEPARATE.
014300         10  WS-CAT-COUNT             PIC 9(05) COMP.
014400         10  WS-CAT-AVG-AT            PIC S9(8)V99
014500                                      SIGN TRAILING SEPARATE.
014600         10  FILLER                   PIC X(03).

014700*****************************************************************
014800*    MERCHANT TOTAL TABLE - KEYED ON THE EXACT MERCHANT STRING.  *
014900*    RANKED DESCENDING, THEN ONLY THE TOP 10 ARE PRINTED.        *
015000*****************************************************************
015100 01  WS-MERCHANT-TABLE.
015200     05  WS-MCH-ENT OCCURS 500 TIMES.
015300         10  WS-MCH-NM                PIC X(100).
015400         10  WS-MCH-TOTAL-AT          PIC S9(10)V99
015500                                      SIGN TRAILING SEPARATE.
015600         10  FILLER                   PIC X(04).

015700*****************************************************************
015800*    DAILY AND MONTHLY TREND TABLES - KEYED ON THE ISO DATE OR   *
015900*    YYYY-MM PREFIX, SORTED ASCENDING BY KEY BEFORE PRINTING.    *
016000*****************************************************************
016100 01  WS-DAILY-TABLE.
016200     05  WS-DLY-ENT OCCURS 400 TIMES.
016300         10  WS-DLY-KEY-TX            PIC X(10).
016400         10  WS-DLY-TOTAL-AT          PIC S9(10)V99
016500                                      SIGN TRAILING SEPARATE.
016600         10  FILLER                   PIC X(04).

016700 01  WS-MONTHLY-TABLE.
016800     05  WS-MON-ENT OCCURS 60 TIMES.
016900         10  WS-MON-KEY-TX            PIC X(10).
017000         10  WS-MON-TOTAL-AT          PIC S9(10)V99
017100                                      SIGN TRAILING SEPARATE.
017200         10  FILLER                   PIC X(04).

017300*****************************************************************
017400*    WORK AREA FOR BUILDING A MONTHLY KEY OUT OF AN ISO DATE -   *
017500*    THE DATE-PARTS REDEFINES IDIOM CARRIED OVER FROM THE        *
017600*    TRANREC COPYBOOK'S PAY-TRAN-DATE-VIEW.                      *
017700*****************************************************************
017800 01  WS-DATE-SCRATCH.
017900     05  WS-DATE-SCRATCH-TX          PIC X(10).
018000 01  WS-DATE-SCRATCH-PARTS REDEFINES WS-DATE-SCRATCH.
018100     05  WS-DSP-YYYY                 PIC X(04).
018200     05  FILLER                       PIC X(01).
018300     05  WS-DSP-MM                   PIC X(02).
018400     05  FILLER                       PIC X(01).
018500     05  WS-DSP-DD                   PIC X(02).
018600 01  WS-MONTH-KEY-TX                 PIC X(10) VALUE SPACES.

018700*****************************************************************
018800*    PAY-0062 - TOLERANT DATE RE-PARSE WORK AREA.  TRAN-DATE-TX  *
018900*    IS THE EXTRACTOR'S BEST EFFORT, NOT A GUARANTEED ISO DATE   *
019000*    (IT KEEPS THE RAW TEXT WHEN ITS OWN NORMALIZATION FAILS),   *
019100*    SO BOTH TREND TABLES MUST RE-VALIDATE IT HERE BEFORE        *
019200*    BUCKETING ON IT - ISO FIRST, THEN DAY-FIRST NUMERIC.        *
019300*****************************************************************
019400 01  WS-DATE-VALID-SW                PIC X(01) VALUE 'N'.
019500     88  A-DATE-IS-VALID                 VALUE 'Y'.
019600 01  WS-NORM-DATE-TX                 PIC X(10) VALUE SPACES.

019700*****************************************************************
019800*    ANOMALY TABLE - ONE ENTRY PER DEBIT WHOSE AMOUNT EXCEEDS    *
019900*    TWICE THE AVERAGE DEBIT, IN THE ORDER THE TRANSACTIONS      *
020000*    WERE ORIGINALLY READ.                                       *
020100*****************************************************************
020200 01  WS-ANOMALY-TABLE.
020300     05  WS-ANM-ENT OCCURS 500 TIMES.
020400         10  WS-ANM-DATE-TX           PIC X(10).
020500         10  WS-ANM-MERCHANT-TX       PIC X(100).
020600         10  WS-ANM-AMOUNT-AT         PIC S9(8)V99
020700                                      SIGN TRAILING SEPARATE.
020800         10  WS-ANM-RATIO-AT          PIC 9(04)V9.
020900         10  FILLER                   PIC X(04).

021000*****************************************************************
021100*    SWAP HOLDING AREAS FOR THE IN-TABLE RANKING PARAGRAPHS -    *
021200*    NO SORT VERB IS USED (HOUSE CONVENTION ON SMALL TABLES).    *
021300*****************************************************************
021400 01  WS-CAT-HOLD-ENT.
021500     05  WS-CAT-HOLD-CD              PIC X(17).
021600     05  WS-CAT-HOLD-TOTAL-AT        PIC S9(10)V99
021700                                     SIGN TRAILING SEPARATE.
021800     05  WS-CAT-HOLD-COUNT           PIC 9(05) COMP.
021900     05  WS-CAT-HOLD-AVG-AT          PIC S9(8)V99
022000                                     SIGN TRAILING SEPARATE.
022100     05  FILLER                      PIC X(03).

022200 01  WS-MCH-HOLD-ENT.
022300     05  WS-MCH-HOLD-NM              PIC X(100).
022400     05  WS-MCH-HOLD-TOTAL-AT        PIC S9(10)V99
022500                                     SIGN TRAILING SEPARATE.
022600     05  FILLER                      PIC X(04).

022700 01  WS-DLY-HOLD-ENT.
022800     05  WS-DLY-HOLD-KEY-TX          PIC X(10).
022900     05  WS-DLY-HOLD-TOTAL-AT        PIC S9(10)V99
023000                                     SIGN TRAILING SEPARATE.
023100     05  FILLER                      PIC X(04).

023200 01  WS-MON-HOLD-ENT.
023300     05  WS-MON-HOLD-KEY-TX          PIC X(10).
023400     05  WS-MON-HOLD-TOTAL-AT        PIC S9(10)V99
023500                                     SIGN TRAILING SEPARATE.
023600     05  FILLER                      PIC X(04).

023700*****************************************************************
023800*    RUN-DATE / RUN-TIME WORK AREA FOR THE REPORT HEADER - THE   *
023900*    Y2K FIX CALLS ACCEPT ... FROM DATE YYYYMMDD INSTEAD OF THE  *
024000*    ORIGINAL 2-DIGIT-YEAR FORM.                                 *
024100*****************************************************************
024200 01  WS-RUN-DATE-NUM                 PIC 9(08) VALUE ZERO.
024300 01  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE-NUM.
024400     05  WS-RDV-YYYY                 PIC 9(04).
024500     05  WS-RDV-MM                   PIC 9(02).
024600     05  WS-RDV-DD                   PIC 9(02).
024700 01  WS-RUN-DATE-TX                  PIC X(10) VALUE SPACES.
024800 01  WS-RUN-TIME-NUM                 PIC 9(08) VALUE ZERO.
024900 01  WS-RUN-TIME-VIEW REDEFINES WS-RUN-TIME-NUM.
025000     05  WS-RTV-HH                   PIC 9(02).
025100     05  WS-RTV-MM                   PIC 9(02).
025200     05  WS-RTV-SS                   PIC 9(02).
025300     05  WS-RTV-HH100                PIC 9(02).
025400 01  WS-RUN-TIME-TX                  PIC X(08) VALUE SPACES.

025500*****************************************************************
025600*    PRINT-LINE STAGING AREA AND A PLAIN TEXT LINE FOR THE       *
025700*    ANOMALY RATIO CAPTION, WHICH DOES NOT FIT AN EDITED PICTURE.*
025800*****************************************************************
025900 01  WS-RATIO-CAPTION-TX             PIC X(30) VALUE SPACES.
026000 01  WS-RATIO-WHOLE-AT                PIC 9(04) VALUE ZERO.
026100 01  WS-RATIO-WHOLE-ED               PIC ZZZ9.
026200 01  WS-RATIO-TENTH-AT                PIC 9(01) VALUE ZERO.
026300 01  WS-RATIO-START-PS                PIC 9(01) COMP VALUE ZERO.

026400 PROCEDURE DIVISION.
026500*****************************************************************
026600 0000-MAIN-CONTROL.
026700     PERFORM 1000-OPEN-FILES THRU 1000-EXIT
026800     PERFORM 1100-BUILD-RUN-DATE-TIME THRU 1100-EXIT
026900     PERFORM 2000-READ-TRANSACTIONS THRU 2000-EXIT
027000     PERFORM 3000-COMPUTE-AVERAGE-DEBIT THRU 3000-EXIT
027100     PERFORM 3100-FLAG-ANOMALIES THRU 3100-EXIT
027200     PERFORM 3200-RANK-CATEGORY-TABLE THRU 3200-EXIT
027300     PERFORM 3300-RANK-MERCHANT-TABLE THRU 3300-EXIT
027400     PERFORM 3400-SORT-DAILY-TABLE THRU 3400-EXIT
027500     PERFORM 3500-SORT-MONTHLY-TABLE THRU 3500-EXIT
027600     PERFORM 4000-PRINT-REPORT THRU 4000-EXIT
027700     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT
027800     STOP RUN.

027900*****************************************************************
028000 1000-OPEN-FILES.
028100     OPEN INPUT  TRANSACTIONS-OUT
028200     OPEN OUTPUT INSIGHTS-REPORT.
028300 1000-EXIT.
028400     EXIT.

028500*****************************************************************
028600*    BUILD THE HEADER DATE/TIME STRINGS WITHOUT AN INTRINSIC     *
028700*    FUNCTION - ACCEPT FROM DATE YYYYMMDD / TIME, THEN MOVE THE  *
028800*    PARTS THROUGH THE REDEFINES VIEWS ABOVE.                    *
028900*****************************************************************
029000 1100-BUILD-RUN-DATE-TIME.
029100     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD
029200     ACCEPT WS-RUN-TIME-NUM FROM TIME
029300     MOVE WS-RDV-YYYY TO WS-RUN-DATE-TX (1:4)
029400     MOVE '-'          TO WS-RUN-DATE-TX (5:1)
029500     MOVE WS-RDV-MM    TO WS-RUN-DATE-TX (6:2)
029600     MOVE '-'          TO WS-RUN-DATE-TX (8:1)
029700     MOVE WS-RDV-DD    TO WS-RUN-DATE-TX (9:2)
029800     MOVE WS-RTV-HH    TO WS-RUN-TIME-TX (1:2)
029900     MOVE ':'          TO WS-RUN-TIME-TX (3:1)
030000     MOVE WS-RTV-MM    TO WS-RUN-TIME-TX (4:2)
030100     MOVE ':'          TO WS-RUN-TIME-TX (6:1)
030200     MOVE WS-RTV-SS    TO WS-RUN-TIME-TX (7:2).
030300 1100-EXIT.
030400     EXIT.

030500*****************************************************************
030600*    SINGLE PASS OVER TRANSACTIONS-OUT - BUFFER EVERY RECORD     *
030700*    AND DRIVE ALL THE ACCUMULATION PARAGRAPHS FROM IT.          *
030800*****************************************************************
030900 2000-READ-TRANSACTIONS.
031000     MOVE ZERO TO WS-TRN-TBL-COUNT
031100     PERFORM 2010-READ-ONE-TRANSACTION THRU 2010-EXIT
031200     PERFORM 2020-PROCESS-ONE-TRANSACTION THRU 2020-EXIT
031300         UNTIL TRANOUT-EOF
031400         OR WS-TRN-TBL-COUNT >= WS-MAX-TRAN.
031500 2000-EXIT.
031600     EXIT.

031700*    READS THE NEXT ROW OF THE INTERMEDIATE TRANSACTION FILE   *
031800*    BUILT BY PAYXTRCT - ONE STATEMENT LINE, ALREADY PARSED.    *
031900 2010-READ-ONE-TRANSACTION.
032000     READ TRANSACTIONS-OUT
032100         AT END SET TRANOUT-EOF TO TRUE
032200     END-READ.
032300 2010-EXIT.
032400     EXIT.

032500*    LOADS THE IN-MEMORY TRANSACTION TABLE (USED LATER FOR THE  *
032600*    ANOMALY PASS) AND DRIVES ALL FIVE ACCUMULATOR PARAGRAPHS   *
032700*    FOR THIS ONE ROW, THEN READS THE NEXT ROW.                 *
032800 2020-PROCESS-ONE-TRANSACTION.
032900*    2450 RUNS ONCE HERE, NOT SEPARATELY INSIDE 2400 AND 2500, SO
033000*    BOTH TREND TABLES KEY OFF THE SAME VALIDATED DATE AND THE
033100*    RE-PARSE ITSELF ONLY HAPPENS ONCE PER RECORD.
033200     ADD 1 TO WS-TRN-TBL-COUNT
033300     ADD 1 TO WS-TRAN-COUNT
033400     MOVE TRAN-DATE-TX     TO WS-TRN-DATE-TX (WS-TRN-TBL-COUNT)
033500     MOVE TRAN-MERCHANT-NM TO WS-TRN-MERCHANT-TX (WS-TRN-TBL-COUNT)
033600     MOVE TRAN-DIRECTION-CD TO WS-TRN-DIRECTION-CD (WS-TRN-TBL-COUNT)
033700     MOVE TRAN-AMOUNT-AT   TO WS-TRN-AMOUNT-AT (WS-TRN-TBL-COUNT)
033800     MOVE TRAN-CATEGORY-CD TO WS-TRN-CATEGORY-CD (WS-TRN-TBL-COUNT)
033900     PERFORM 2450-VALIDATE-TRAN-DATE THRU 2450-EXIT
034000     PERFORM 2100-ACCUMULATE-TOTALS THRU 2100-EXIT
034100*    CREDITS COUNT TOWARD THE TOTALS JUST ABOVE BUT NEVER TOWARD
034200*    THE CATEGORY/MERCHANT/TREND BREAKDOWNS - THOSE ARE SPEND-
034300*    SIDE REPORTS PER SPEC, DEBITS ONLY.
034400     IF DIR-IS-CREDIT
034500         CONTINUE
034600     ELSE
034700         PERFORM 2200-ACCUMULATE-CATEGORY-TABLE THRU 2200-EXIT
034800         PERFORM 2300-ACCUMULATE-MERCHANT-TABLE THRU 2300-EXIT
034900         PERFORM 2400-ACCUMULATE-DAILY-TREND THRU 2400-EXIT
035000         PERFORM 2500-ACCUMULATE-MONTHLY-TREND THRU 2500-EXIT
035100     END-IF
035200     PERFORM 2010-READ-ONE-TRANSACTION THRU 2010-EXIT.
035300 2020-EXIT.
035400     EXIT.

035500*****************************************************************
035600*    TOTAL-DEBIT / TOTAL-CREDIT / COUNTS.  NET-FLOW IS KEPT      *
035700*    CURRENT AFTER EVERY RECORD SO 4200-PRINT-SUMMARY NEVER HAS  *
035800*    TO RECOMPUTE IT.                                            *
035900*****************************************************************
036000 2100-ACCUMULATE-TOTALS.
036100*    CREDIT/DEBIT 88-LEVELS ARE MUTUALLY EXCLUSIVE PER THE
036200*    COPYBOOK, SO ONE OF THE TWO BRANCHES ALWAYS FIRES.
036300     IF DIR-IS-CREDIT
036400         ADD TRAN-AMOUNT-AT TO WS-TOTAL-CREDIT-AT
036500         ADD 1 TO WS-CREDIT-COUNT
036600     ELSE
036700         ADD TRAN-AMOUNT-AT TO WS-TOTAL-DEBIT-AT
036800         ADD 1 TO WS-DEBIT-COUNT
036900     END-IF
037000     COMPUTE WS-NET-FLOW-AT = WS-TOTAL-CREDIT-AT - WS-TOTAL-DEBIT-AT.
037100 2100-EXIT.
037200     EXIT.

037300*****************************************************************
037400*    CATEGORY TABLE - FIND THE ENTRY OR ADD A NEW ONE, THEN ADD  *
037500*    THIS DEBIT'S AMOUNT AND COUNT TO IT.                        *
037600*****************************************************************
037700 2200-ACCUMULATE-CATEGORY-TABLE.
037800     SET WS-HIT-SW TO FALSE
037900     MOVE 1 TO WS-JX
038000     PERFORM 2210-SEARCH-CATEGORY-ENTRY THRU 2210-EXIT
038100         UNTIL WS-JX > WS-CAT-TBL-COUNT
038200         OR A-HIT-WAS-MADE
038300*    A TABLE THAT IS ALREADY FULL SILENTLY DROPS ANY NEW
038400*    CATEGORY - ITS TOTALS JUST NEVER ACCUMULATE, NO ABEND.
038500     IF NOT A-HIT-WAS-MADE
038600         AND WS-CAT-TBL-COUNT < WS-MAX-CATEGORY
038700         ADD 1 TO WS-CAT-TBL-COUNT
038800         MOVE TRAN-CATEGORY-CD TO WS-CAT-CD (WS-CAT-TBL-COUNT)
038900         MOVE ZERO TO WS-CAT-TOTAL-AT (WS-CAT-TBL-COUNT)
039000         MOVE ZERO TO WS-CAT-COUNT (WS-CAT-TBL-COUNT)
039100         MOVE WS-CAT-TBL-COUNT TO WS-JX
039200     END-IF
039300     ADD TRAN-AMOUNT-AT TO WS-CAT-TOTAL-AT (WS-JX)
039400     ADD 1 TO WS-CAT-COUNT (WS-JX).
039500 2200-EXIT.
039600     EXIT.

039700*    ONE PASS OF THE LINEAR SEARCH - CALLED REPEATEDLY BY 2200  *
039800*    UNTIL A HIT OR THE TABLE IS EXHAUSTED.                     *
039900 2210-SEARCH-CATEGORY-ENTRY.
040000     IF TRAN-CATEGORY-CD = WS-CAT-CD (WS-JX)
040100         SET WS-HIT-SW TO TRUE
040200     ELSE
040300         ADD 1 TO WS-JX
040400     END-IF.
040500 2210-EXIT.
040600     EXIT.

040700*****************************************************************
040800*    MERCHANT TABLE - SAME FIND-OR-ADD PATTERN, KEYED ON THE     *
040900*    EXACT 100-BYTE MERCHANT STRING.                             *
041000*****************************************************************
041100 2300-ACCUMULATE-MERCHANT-TABLE.
041200     SET WS-HIT-SW TO FALSE
041300     MOVE 1 TO WS-JX
041400     PERFORM 2310-SEARCH-MERCHANT-ENTRY THRU 2310-EXIT
041500         UNTIL WS-JX > WS-MCH-TBL-COUNT
041600         OR A-HIT-WAS-MADE
041700     IF NOT A-HIT-WAS-MADE
041800         AND WS-MCH-TBL-COUNT < WS-MAX-MERCHANT
041900         ADD 1 TO WS-MCH-TBL-COUNT
042000         MOVE TRAN-MERCHANT-NM TO WS-MCH-NM (WS-MCH-TBL-COUNT)
042100         MOVE ZERO TO WS-MCH-TOTAL-AT (WS-MCH-TBL-COUNT)
042200         MOVE WS-MCH-TBL-COUNT TO WS-JX
042300     END-IF
042400     ADD TRAN-AMOUNT-AT TO WS-MCH-TOTAL-AT (WS-JX).
042500 2300-EXIT.
042600     EXIT.

042700*    ONE PASS OF THE LINEAR SEARCH - MATCH IS EXACT, SO TWO     *
042800*    DIFFERENTLY-SPELLED NAMES FOR THE SAME MERCHANT LAND IN    *
042900*    SEPARATE ENTRIES.  THAT IS ACCEPTED PER SPEC.              *
043000 2310-SEARCH-MERCHANT-ENTRY.
043100     IF TRAN-MERCHANT-NM = WS-MCH-NM (WS-JX)
043200         SET WS-HIT-SW TO TRUE
043300     ELSE
043400         ADD 1 TO WS-JX
043500     END-IF.
043600 2310-EXIT.
043700     EXIT.

043800*****************************************************************
043900*    PAY-0062 - RE-VALIDATE/RE-PARSE TRAN-DATE-TX BEFORE EITHER  *
044000*    TREND TABLE TRUSTS IT.  TRAN-DATE-TX IS ONLY THE            *
044100*    EXTRACTOR'S BEST EFFORT - IF 5000-NORMALIZE-TRANSACTION     *
044200*    OVER IN PAYXTRCT COULD NOT NORMALIZE THE SOURCE LINE'S      *
044300*    DATE IT KEPT THE RAW TEXT, NOT SPACES, SO A NON-BLANK       *
044400*    TRAN-DATE-TX IS NOT BY ITSELF PROOF OF AN ISO DATE.  TRIES  *
044500*    THE ISO SHAPE FIRST, THEN THE DAY-FIRST NUMERIC SHAPES      *
044600*    (DD-MM-YYYY / DD/MM/YYYY / DD.MM.YYYY); ANYTHING ELSE IS    *
044700*    LEFT INVALID SO 2400/2500 BELOW SKIP THE RECORD ENTIRELY.   *
044800*****************************************************************
044900 2450-VALIDATE-TRAN-DATE.
045000     MOVE SPACES TO WS-NORM-DATE-TX
045100     MOVE 'N' TO WS-DATE-VALID-SW
045200     IF TRAN-DATE-TX NOT = SPACES
045300         IF TRAN-DATE-TX (1:4) IS NUMERIC
045400             AND TRAN-DATE-TX (5:1) = '-'
045500             AND TRAN-DATE-TX (6:2) IS NUMERIC
045600             AND TRAN-DATE-TX (8:1) = '-'
045700             AND TRAN-DATE-TX (9:2) IS NUMERIC
045800             MOVE TRAN-DATE-TX (1:10) TO WS-NORM-DATE-TX
045900             SET A-DATE-IS-VALID TO TRUE
046000         ELSE
046100             PERFORM 2451-TEST-DAY-FIRST-DATE THRU 2451-EXIT
046200         END-IF
046300     END-IF.
046400 2450-EXIT.
046500     EXIT.

046600*    DD-MM-YYYY / DD/MM/YYYY / DD.MM.YYYY, SEPARATOR MUST MATCH  *
046700*    ON BOTH SIDES OF THE MONTH.  4-DIGIT YEAR ONLY - THE        *
046800*    EXTRACTOR ALREADY EXPANDED ANY 2-DIGIT YEAR PER PAY-0021    *
046900*    BEFORE WRITING TRAN-DATE-TX, SO A SHORT YEAR HERE MEANS THE *
047000*    LINE NEVER NORMALIZED AND STAYS INVALID.                    *
047100 2451-TEST-DAY-FIRST-DATE.
047200     IF TRAN-DATE-TX (1:2) IS NUMERIC
047300         AND (TRAN-DATE-TX (3:1) = '-'
047400             OR TRAN-DATE-TX (3:1) = '/'
047500             OR TRAN-DATE-TX (3:1) = '.')
047600         AND TRAN-DATE-TX (4:2) IS NUMERIC
047700         AND TRAN-DATE-TX (6:1) = TRAN-DATE-TX (3:1)
047800         AND TRAN-DATE-TX (7:4) IS NUMERIC
047900         MOVE TRAN-DATE-TX (7:4) TO WS-NORM-DATE-TX (1:4)
048000         MOVE '-'                TO WS-NORM-DATE-TX (5:1)
048100         MOVE TRAN-DATE-TX (4:2) TO WS-NORM-DATE-TX (6:2)
048200         MOVE '-'                TO WS-NORM-DATE-TX (8:1)
048300         MOVE TRAN-DATE-TX (1:2) TO WS-NORM-DATE-TX (9:2)
048400         SET A-DATE-IS-VALID TO TRUE
048500     END-IF.
048600 2451-EXIT.
048700     EXIT.

048800*****************************************************************
048900*    DAILY TREND - SKIPPED WHEN 2450 COULD NOT VALIDATE THE      *
049000*    DATE.  KEYED ON WS-NORM-DATE-TX, NOT THE RAW TRAN-DATE-TX.  *
049100*****************************************************************
049200 2400-ACCUMULATE-DAILY-TREND.
049300     IF NOT A-DATE-IS-VALID
049400         CONTINUE
049500     ELSE
049600         SET WS-HIT-SW TO FALSE
049700         MOVE 1 TO WS-JX
049800         PERFORM 2410-SEARCH-DAILY-ENTRY THRU 2410-EXIT
049900             UNTIL WS-JX > WS-DLY-TBL-COUNT
050000             OR A-HIT-WAS-MADE
050100         IF NOT A-HIT-WAS-MADE
050200             AND WS-DLY-TBL-COUNT < WS-MAX-DAILY
050300             ADD 1 TO WS-DLY-TBL-COUNT
050400             MOVE WS-NORM-DATE-TX TO WS-DLY-KEY-TX (WS-DLY-TBL-COUNT)
050500             MOVE ZERO TO WS-DLY-TOTAL-AT (WS-DLY-TBL-COUNT)
050600             MOVE WS-DLY-TBL-COUNT TO WS-JX
050700         END-IF
050800         ADD TRAN-AMOUNT-AT TO WS-DLY-TOTAL-AT (WS-JX)
050900     END-IF.
051000 2400-EXIT.
051100     EXIT.

051200*    ONE PASS OF THE LINEAR SEARCH ON THE DAILY BUCKET KEY.     *
051300 2410-SEARCH-DAILY-ENTRY.
051400     IF WS-NORM-DATE-TX = WS-DLY-KEY-TX (WS-JX)
051500         SET WS-HIT-SW TO TRUE
051600     ELSE
051700         ADD 1 TO WS-JX
051800     END-IF.
051900 2410-EXIT.
052000     EXIT.

052100*****************************************************************
052200*    MONTHLY TREND - BUILD A YYYY-MM KEY (PADDED TO 10 WITH      *
052300*    TRAILING SPACES) OUT OF WS-NORM-DATE-TX - SKIPPED THE SAME  *
052400*    AS 2400 ABOVE WHEN 2450 COULD NOT VALIDATE THE DATE.        *
052500*****************************************************************
052600 2500-ACCUMULATE-MONTHLY-TREND.
052700     IF NOT A-DATE-IS-VALID
052800         CONTINUE
052900     ELSE
053000         PERFORM 2520-BUILD-MONTH-KEY THRU 2520-EXIT
053100         SET WS-HIT-SW TO FALSE
053200         MOVE 1 TO WS-JX
053300         PERFORM 2510-SEARCH-MONTHLY-ENTRY THRU 2510-EXIT
053400             UNTIL WS-JX > WS-MON-TBL-COUNT
053500             OR A-HIT-WAS-MADE
053600         IF NOT A-HIT-WAS-MADE
053700             AND WS-MON-TBL-COUNT < WS-MAX-MONTHLY
053800             ADD 1 TO WS-MON-TBL-COUNT
053900             MOVE WS-MONTH-KEY-TX TO WS-MON-KEY-TX (WS-MON-TBL-COUNT)
054000             MOVE ZERO TO WS-MON-TOTAL-AT (WS-MON-TBL-COUNT)
054100             MOVE WS-MON-TBL-COUNT TO WS-JX
054200         END-IF
054300         ADD TRAN-AMOUNT-AT TO WS-MON-TOTAL-AT (WS-JX)
054400     END-IF.
054500 2500-EXIT.
054600     EXIT.

054700*    ONE PASS OF THE LINEAR SEARCH ON THE YYYY-MM KEY BUILT BY   *
054800*    2520 BELOW.                                                *
054900 2510-SEARCH-MONTHLY-ENTRY.
055000     IF WS-MONTH-KEY-TX = WS-MON-KEY-TX (WS-JX)
055100         SET WS-HIT-SW TO TRUE
055200     ELSE
055300         ADD 1 TO WS-JX
055400     END-IF.
055500 2510-EXIT.
055600     EXIT.

055700*    SLICES THE FIRST 7 BYTES (YYYY-MM) OF THE VALIDATED ISO    *
055800*    DATE INTO A 10-BYTE KEY PADDED WITH TRAILING SPACES.       *
055900 2520-BUILD-MONTH-KEY.
056000*    ONLY EVER CALLED AFTER A-DATE-IS-VALID TESTS TRUE (SEE 2500
056100*    ABOVE), SO WS-NORM-DATE-TX IS GUARANTEED A CLEAN ISO STRING
056200*    HERE - NO FURTHER VALIDATION NEEDED BEFORE SLICING IT.
056300     MOVE WS-NORM-DATE-TX TO WS-DATE-SCRATCH-TX
056400     MOVE SPACES TO WS-MONTH-KEY-TX
056500     MOVE WS-DSP-YYYY TO WS-MONTH-KEY-TX (1:4)
056600     MOVE '-'         TO WS-MONTH-KEY-TX (5:1)
056700     MOVE WS-DSP-MM   TO WS-MONTH-KEY-TX (6:2).
056800 2520-EXIT.
056900     EXIT.

057000*****************************************************************
057100*    AVERAGE-DEBIT = TOTAL-DEBIT / DEBIT-COUNT, ROUNDED HALF-UP  *
057200*    TO 2 DECIMALS; ZERO WHEN THERE ARE NO DEBITS.               *
057300*****************************************************************
057400 3000-COMPUTE-AVERAGE-DEBIT.
057500*    TWO VERSIONS OF THE SAME AVERAGE ARE KEPT - THE ROUNDED ONE
057600*    PRINTS ON THE SUMMARY LINE, THE UNROUNDED ONE FEEDS THE
057700*    ANOMALY LIMIT BELOW SO ROUNDING NEVER SHIFTS THE THRESHOLD.
057800     IF WS-DEBIT-COUNT = ZERO
057900         MOVE ZERO TO WS-AVERAGE-DEBIT-AT
058000         MOVE ZERO TO WS-AVERAGE-DEBIT-RAW-AT
058100     ELSE
058200         COMPUTE WS-AVERAGE-DEBIT-AT ROUNDED =
058300             WS-TOTAL-DEBIT-AT / WS-DEBIT-COUNT
058400         COMPUTE WS-AVERAGE-DEBIT-RAW-AT =
058500             WS-TOTAL-DEBIT-AT / WS-DEBIT-COUNT
058600     END-IF
058700*    ANOMALY THRESHOLD IS A FLAT 2X THE AVERAGE DEBIT - SEE 3110
058800*    BELOW FOR THE COMPARE.
058900     COMPUTE WS-ANOMALY-LIMIT-AT = WS-AVERAGE-DEBIT-RAW-AT * 2.
059000 3000-EXIT.
059100     EXIT.

059200*****************************************************************
059300*    A DEBIT IS AN ANOMALY WHEN ITS AMOUNT IS STRICTLY GREATER   *
059400*    THAN TWICE THE AVERAGE DEBIT.  SKIPPED ENTIRELY WHEN THE    *
059500*    AVERAGE IS ZERO (NO DEBITS TO COMPARE AGAINST).             *
059600*****************************************************************
059700 3100-FLAG-ANOMALIES.
059800     IF WS-AVERAGE-DEBIT-RAW-AT = ZERO
059900         CONTINUE
060000     ELSE
060100         MOVE 1 TO WS-IX
060200         PERFORM 3110-TEST-ONE-TRAN-FOR-ANOMALY THRU 3110-EXIT
060300             UNTIL WS-IX > WS-TRN-TBL-COUNT
060400     END-IF.
060500 3100-EXIT.
060600     EXIT.

060700*    FLAGS A DEBIT AS ANOMALOUS WHEN IT EXCEEDS THE LIMIT SET   *
060800*    IN 3000 (A MULTIPLE OF THE AVERAGE DEBIT).  THE RATIO IS    *
060900*    CAPTURED HERE SO 4715 CAN CAPTION IT LATER WITHOUT         *
061000*    REDOING THE DIVISION.                                      *
061100 3110-TEST-ONE-TRAN-FOR-ANOMALY.
061200     IF WS-TRN-DIRECTION-CD (WS-IX) = 'DEBIT '
061300         AND WS-TRN-AMOUNT-AT (WS-IX) > WS-ANOMALY-LIMIT-AT
061400         AND WS-ANM-TBL-COUNT < WS-MAX-ANOMALY
061500         ADD 1 TO WS-ANM-TBL-COUNT
061600         MOVE WS-TRN-DATE-TX (WS-IX)
061700             TO WS-ANM-DATE-TX (WS-ANM-TBL-COUNT)
061800         MOVE WS-TRN-MERCHANT-TX (WS-IX)
061900             TO WS-ANM-MERCHANT-TX (WS-ANM-TBL-COUNT)
062000         MOVE WS-TRN-AMOUNT-AT (WS-IX)
062100             TO WS-ANM-AMOUNT-AT (WS-ANM-TBL-COUNT)
062200         COMPUTE WS-ANM-RATIO-AT (WS-ANM-TBL-COUNT) ROUNDED =
062300             WS-TRN-AMOUNT-AT (WS-IX) / WS-AVERAGE-DEBIT-RAW-AT
062400     END-IF
062500     ADD 1 TO WS-IX.
062600 3110-EXIT.
062700     EXIT.

062800*****************************************************************
062900*    RANK THE CATEGORY TABLE DESCENDING BY TOTAL, COMPUTING THE  *
063000*    BREAKDOWN AVERAGE WHILE WE ARE ALREADY VISITING EACH ENTRY. *
063100*    CLASSIC HOUSE BUBBLE SORT - NO SORT VERB ON A TABLE THIS    *
063200*    SMALL.                                                      *
063300*****************************************************************
063400 3200-RANK-CATEGORY-TABLE.
063500     MOVE 1 TO WS-JX
063600     PERFORM 3205-COMPUTE-ONE-CATEGORY-AVG THRU 3205-EXIT
063700         UNTIL WS-JX > WS-CAT-TBL-COUNT
063800     SET A-SWAP-WAS-MADE TO TRUE
063900     PERFORM 3210-CATEGORY-BUBBLE-PASS THRU 3210-EXIT
064000         UNTIL NOT A-SWAP-WAS-MADE.
064100 3200-EXIT.
064200     EXIT.

064300*    AVERAGE PER CATEGORY, GUARDING AGAINST A ZERO COUNT BEFORE *
064400*    THE TABLE GETS RANKED BY TOTAL BELOW.                      *
064500 3205-COMPUTE-ONE-CATEGORY-AVG.
064600     IF WS-CAT-COUNT (WS-JX) = ZERO
064700         MOVE ZERO TO WS-CAT-AVG-AT (WS-JX)
064800     ELSE
064900         COMPUTE WS-CAT-AVG-AT (WS-JX) ROUNDED =
065000             WS-CAT-TOTAL-AT (WS-JX) / WS-CAT-COUNT (WS-JX)
065100     END-IF
065200     ADD 1 TO WS-JX.
065300 3205-EXIT.
065400     EXIT.

065500*    ONE BUBBLE PASS OVER THE CATEGORY TABLE - CALLER LOOPS      *
065600*    UNTIL A PASS MAKES NO SWAP.                                *
065700 3210-CATEGORY-BUBBLE-PASS.
065800     SET WS-SWAP-SW TO FALSE
065900     MOVE 1 TO WS-JX
066000     PERFORM 3211-COMPARE-SWAP-CATEGORY THRU 3211-EXIT
066100         UNTIL WS-JX >= WS-CAT-TBL-COUNT.
066200 3210-EXIT.
066300     EXIT.

066400*    COMPARE-AND-SWAP OF TWO ADJACENT ENTRIES, WHOLE GROUP AT A *
066500*    TIME VIA WS-CAT-HOLD-ENT - KEEPS CODE AND TOTAL TOGETHER.  *
066600 3211-COMPARE-SWAP-CATEGORY.
066700     IF WS-CAT-TOTAL-AT (WS-JX) < WS-CAT-TOTAL-AT (WS-JX + 1)
066800         MOVE WS-CAT-ENT (WS-JX)     TO WS-CAT-HOLD-ENT
066900         MOVE WS-CAT-ENT (WS-JX + 1) TO WS-CAT-ENT (WS-JX)
067000         MOVE WS-CAT-HOLD-ENT        TO WS-CAT-ENT (WS-JX + 1)
067100         SET WS-SWAP-SW TO TRUE
067200     END-IF
067300     ADD 1 TO WS-JX.
067400 3211-EXIT.
067500     EXIT.

067600*****************************************************************
067700*    RANK THE MERCHANT TABLE DESCENDING BY TOTAL.  ONLY THE      *
067800*    FIRST WS-MERCHANT-PRINT-CAP ENTRIES ARE PRINTED LATER.      *
067900*****************************************************************
068000 3300-RANK-MERCHANT-TABLE.
068100     SET A-SWAP-WAS-MADE TO TRUE
068200     PERFORM 3310-MERCHANT-BUBBLE-PASS THRU 3310-EXIT
068300         UNTIL NOT A-SWAP-WAS-MADE.
068400 3300-EXIT.
068500     EXIT.

068600*    ONE BUBBLE PASS OVER THE MERCHANT TABLE.                   *
068700 3310-MERCHANT-BUBBLE-PASS.
068800     SET WS-SWAP-SW TO FALSE
068900     MOVE 1 TO WS-JX
069000     PERFORM 3311-COMPARE-SWAP-MERCHANT THRU 3311-EXIT
069100         UNTIL WS-JX >= WS-MCH-TBL-COUNT.
069200 3310-EXIT.
069300     EXIT.

069400*    COMPARE-AND-SWAP OF TWO ADJACENT MERCHANT ENTRIES.         *
069500 3311-COMPARE-SWAP-MERCHANT.
069600     IF WS-MCH-TOTAL-AT (WS-JX) < WS-MCH-TOTAL-AT (WS-JX + 1)
069700         MOVE WS-MCH-ENT (WS-JX)     TO WS-MCH-HOLD-ENT
069800         MOVE WS-MCH-ENT (WS-JX + 1) TO WS-MCH-ENT (WS-JX)
069900         MOVE WS-MCH-HOLD-ENT        TO WS-MCH-ENT (WS-JX + 1)
070000         SET WS-SWAP-SW TO TRUE
070100     END-IF
070200     ADD 1 TO WS-JX.
070300 3311-EXIT.
070400     EXIT.

070500*****************************************************************
070600*    SORT THE DAILY TREND TABLE ASCENDING BY KEY.                *
070700*****************************************************************
070800 3400-SORT-DAILY-TABLE.
070900     SET A-SWAP-WAS-MADE TO TRUE
071000     PERFORM 3410-DAILY-BUBBLE-PASS THRU 3410-EXIT
071100         UNTIL NOT A-SWAP-WAS-MADE.
071200 3400-EXIT.
071300     EXIT.

071400*    ONE BUBBLE PASS OVER THE DAILY TABLE - SORTS BY KEY, NOT   *
071500*    BY TOTAL, SO THE REPORT READS IN CALENDAR ORDER.           *
071600 3410-DAILY-BUBBLE-PASS.
071700     SET WS-SWAP-SW TO FALSE
071800     MOVE 1 TO WS-JX
071900     PERFORM 3411-COMPARE-SWAP-DAILY THRU 3411-EXIT
072000         UNTIL WS-JX >= WS-DLY-TBL-COUNT.
072100 3410-EXIT.
072200     EXIT.

072300*    COMPARE-AND-SWAP OF TWO ADJACENT DAILY ENTRIES.            *
072400 3411-COMPARE-SWAP-DAILY.
072500     IF WS-DLY-KEY-TX (WS-JX) > WS-DLY-KEY-TX (WS-JX + 1)
072600         MOVE WS-DLY-ENT (WS-JX)     TO WS-DLY-HOLD-ENT
072700         MOVE WS-DLY-ENT (WS-JX + 1) TO WS-DLY-ENT (WS-JX)
072800         MOVE WS-DLY-HOLD-ENT        TO WS-DLY-ENT (WS-JX + 1)
072900         SET WS-SWAP-SW TO TRUE
073000     END-IF
073100     ADD 1 TO WS-JX.
073200 3411-EXIT.
073300     EXIT.

073400*****************************************************************
073500*    SORT THE MONTHLY TREND TABLE ASCENDING BY KEY.              *
073600*****************************************************************
073700 3500-SORT-MONTHLY-TABLE.
073800     SET A-SWAP-WAS-MADE TO TRUE
073900     PERFORM 3510-MONTHLY-BUBBLE-PASS THRU 3510-EXIT
074000         UNTIL NOT A-SWAP-WAS-MADE.
074100 3500-EXIT.
074200     EXIT.

074300*    ONE BUBBLE PASS OVER THE MONTHLY TABLE - SAME IDEA AS 3410 *
074400*    BUT ON THE YYYY-MM KEY.                                    *
074500 3510-MONTHLY-BUBBLE-PASS.
074600     SET WS-SWAP-SW TO FALSE
074700     MOVE 1 TO WS-JX
074800     PERFORM 3511-COMPARE-SWAP-MONTHLY THRU 3511-EXIT
074900         UNTIL WS-JX >= WS-MON-TBL-COUNT.
075000 3510-EXIT.
075100     EXIT.

075200*    COMPARE-AND-SWAP OF TWO ADJACENT MONTHLY ENTRIES.          *
075300 3511-COMPARE-SWAP-MONTHLY.
075400     IF WS-MON-KEY-TX (WS-JX) > WS-MON-KEY-TX (WS-JX + 1)
075500         MOVE WS-MON-ENT (WS-JX)     TO WS-MON-HOLD-ENT
075600         MOVE WS-MON-ENT (WS-JX + 1) TO WS-MON-ENT (WS-JX)
075700         MOVE WS-MON-HOLD-ENT        TO WS-MON-ENT (WS-JX + 1)
075800         SET WS-SWAP-SW TO TRUE
075900     END-IF
076000     ADD 1 TO WS-JX.
076100 3511-EXIT.
076200     EXIT.

076300*****************************************************************
076400*    REPORT DRIVER - ONE PARAGRAPH PER SECTION, IN SPEC ORDER.   *
076500*****************************************************************
076600 4000-PRINT-REPORT.
076700     PERFORM 4100-PRINT-HEADER THRU 4100-EXIT
076800     PERFORM 4200-PRINT-SUMMARY THRU 4200-EXIT
076900     PERFORM 4300-PRINT-CATEGORY-TOTALS THRU 4300-EXIT
077000     PERFORM 4400-PRINT-MERCHANT-TOTALS THRU 4400-EXIT
077100     PERFORM 4500-PRINT-DAILY-TREND THRU 4500-EXIT
077200     PERFORM 4600-PRINT-MONTHLY-TREND THRU 4600-EXIT
077300     PERFORM 4700-PRINT-ANOMALIES THRU 4700-EXIT
077400     PERFORM 4800-PRINT-CATEGORY-BREAKDOWN THRU 4800-EXIT.
077500 4000-EXIT.
077600     EXIT.

077700*    ONE-TIME REPORT HEADER - RUN DATE/TIME CAME FROM THE       *
077800*    SYSTEM CLOCK AT 1000-INITIALIZE.                           *
077900 4100-PRINT-HEADER.
078000     MOVE SPACES TO PAY-PRT-LINE
078100     SET PRT-IS-HEADER TO TRUE
078200     MOVE 'PAYMENT STATEMENT TRANSACTION INSIGHTS REPORT'
078300         TO PRT-HDR-TITLE-TX
078400     MOVE WS-RUN-DATE-TX TO PRT-HDR-RUN-DATE-TX
078500     MOVE WS-RUN-TIME-TX TO PRT-HDR-RUN-TIME-TX
078600     WRITE PAY-PRT-LINE.
078700 4100-EXIT.
078800     EXIT.

078900*****************************************************************
079000*    SEVEN LABELED SUMMARY LINES - COUNT, DEBIT COUNT, CREDIT    *
079100*    COUNT, TOTAL DEBIT, TOTAL CREDIT, NET FLOW, AVERAGE DEBIT.  *
079200*****************************************************************
079300 4200-PRINT-SUMMARY.
079400     MOVE SPACES TO PAY-PRT-LINE
079500     SET PRT-IS-SUMMARY TO TRUE
079600     MOVE 'TRANSACTION COUNT' TO PRT-SUM-LABEL-TX
079700     MOVE WS-TRAN-COUNT TO PRT-SUM-VALUE-ED
079800     WRITE PAY-PRT-LINE
079900     MOVE SPACES TO PAY-PRT-LINE
080000     SET PRT-IS-SUMMARY TO TRUE
080100     MOVE 'DEBIT COUNT' TO PRT-SUM-LABEL-TX
080200     MOVE WS-DEBIT-COUNT TO PRT-SUM-VALUE-ED
080300     WRITE PAY-PRT-LINE
080400     MOVE SPACES TO PAY-PRT-LINE
080500     SET PRT-IS-SUMMARY TO TRUE
080600     MOVE 'CREDIT COUNT' TO PRT-SUM-LABEL-TX
080700     MOVE WS-CREDIT-COUNT TO PRT-SUM-VALUE-ED
080800     WRITE PAY-PRT-LINE
080900     MOVE SPACES TO PAY-PRT-LINE
081000     SET PRT-IS-SUMMARY TO TRUE
081100     MOVE 'TOTAL DEBIT' TO PRT-SUM-LABEL-TX
081200     MOVE WS-TOTAL-DEBIT-AT TO PRT-SUM-VALUE-ED
081300     WRITE PAY-PRT-LINE
081400     MOVE SPACES TO PAY-PRT-LINE
081500     SET PRT-IS-SUMMARY TO TRUE
081600     MOVE 'TOTAL CREDIT' TO PRT-SUM-LABEL-TX
081700     MOVE WS-TOTAL-CREDIT-AT TO PRT-SUM-VALUE-ED
081800     WRITE PAY-PRT-LINE
081900     MOVE SPACES TO PAY-PRT-LINE
082000     SET PRT-IS-SUMMARY TO TRUE
082100     MOVE 'NET FLOW' TO PRT-SUM-LABEL-TX
082200     MOVE WS-NET-FLOW-AT TO PRT-SUM-VALUE-ED
082300     WRITE PAY-PRT-LINE
082400     MOVE SPACES TO PAY-PRT-LINE
082500     SET PRT-IS-SUMMARY TO TRUE
082600     MOVE 'AVERAGE DEBIT' TO PRT-SUM-LABEL-TX
082700     MOVE WS-AVERAGE-DEBIT-AT TO PRT-SUM-VALUE-ED
082800     WRITE PAY-PRT-LINE.
082900 4200-EXIT.
083000     EXIT.

083100*****************************************************************
083200*    TOP CATEGORIES - ALL ENTRIES, ALREADY RANKED DESCENDING.    *
083300*****************************************************************
083400 4300-PRINT-CATEGORY-TOTALS.
083500     MOVE 1 TO WS-JX
083600     PERFORM 4310-PRINT-ONE-CATEGORY THRU 4310-EXIT
083700         UNTIL WS-JX > WS-CAT-TBL-COUNT.
083800 4300-EXIT.
083900     EXIT.

084000*    ONE DETAIL LINE - TABLE IS ALREADY RANKED DESCENDING BY    *
084100*    3200, SO THIS PARAGRAPH JUST WALKS IT IN ORDER.            *
084200 4310-PRINT-ONE-CATEGORY.
084300     MOVE SPACES TO PAY-PRT-LINE
084400     SET PRT-IS-CATEGORY TO TRUE
084500     MOVE WS-CAT-CD (WS-JX) TO PRT-CAT-CODE-TX
084600     MOVE WS-CAT-TOTAL-AT (WS-JX) TO PRT-CAT-AMOUNT-ED
084700     WRITE PAY-PRT-LINE
084800     ADD 1 TO WS-JX.
084900 4310-EXIT.
085000     EXIT.

085100*****************************************************************
085200*    TOP MERCHANTS - CAPPED AT WS-MERCHANT-PRINT-CAP (10).       *
085300*****************************************************************
085400 4400-PRINT-MERCHANT-TOTALS.
085500*    THE FULL TABLE IS RANKED BY 3300, BUT ONLY THE TOP
085600*    WS-MERCHANT-PRINT-CAP ENTRIES GO TO THE REPORT - A MERCHANT
085700*    TABLE CAN RUN MUCH LARGER THAN IS USEFUL TO PRINT.
085800     MOVE WS-MCH-TBL-COUNT TO WS-PRINT-LIMIT
085900     IF WS-PRINT-LIMIT > WS-MERCHANT-PRINT-CAP
086000         MOVE WS-MERCHANT-PRINT-CAP TO WS-PRINT-LIMIT
086100     END-IF
086200     MOVE 1 TO WS-JX
086300     PERFORM 4410-PRINT-ONE-MERCHANT THRU 4410-EXIT
086400         UNTIL WS-JX > WS-PRINT-LIMIT.
086500 4400-EXIT.
086600     EXIT.

086700*    ONE DETAIL LINE, CAPPED BY THE CALLER AT WS-PRINT-LIMIT.   *
086800 4410-PRINT-ONE-MERCHANT.
086900     MOVE SPACES TO PAY-PRT-LINE
087000     SET PRT-IS-MERCHANT TO TRUE
087100     MOVE WS-MCH-NM (WS-JX) TO PRT-MCH-NAME-TX
087200     MOVE WS-MCH-TOTAL-AT (WS-JX) TO PRT-MCH-AMOUNT-ED
087300     WRITE PAY-PRT-LINE
087400     ADD 1 TO WS-JX.
087500 4410-EXIT.
087600     EXIT.

087700*****************************************************************
087800*    DAILY TREND - ALL BUCKETS, ASCENDING.                       *
087900*****************************************************************
088000 4500-PRINT-DAILY-TREND.
088100     MOVE 1 TO WS-JX
088200     PERFORM 4510-PRINT-ONE-DAILY THRU 4510-EXIT
088300         UNTIL WS-JX > WS-DLY-TBL-COUNT.
088400 4500-EXIT.
088500     EXIT.

088600*    ONE DETAIL LINE - ASCENDING CALENDAR ORDER FROM 3400.      *
088700 4510-PRINT-ONE-DAILY.
088800     MOVE SPACES TO PAY-PRT-LINE
088900     SET PRT-IS-DAILY-TREND TO TRUE
089000     MOVE WS-DLY-KEY-TX (WS-JX) TO PRT-DLY-PERIOD-TX
089100     MOVE WS-DLY-TOTAL-AT (WS-JX) TO PRT-DLY-AMOUNT-ED
089200     WRITE PAY-PRT-LINE
089300     ADD 1 TO WS-JX.
089400 4510-EXIT.
089500     EXIT.

089600*****************************************************************
089700*    MONTHLY TREND - ALL BUCKETS, ASCENDING.                     *
089800*****************************************************************
089900 4600-PRINT-MONTHLY-TREND.
090000     MOVE 1 TO WS-JX
090100     PERFORM 4610-PRINT-ONE-MONTHLY THRU 4610-EXIT
090200         UNTIL WS-JX > WS-MON-TBL-COUNT.
090300 4600-EXIT.
090400     EXIT.

090500*    ONE DETAIL LINE - ASCENDING CALENDAR ORDER FROM 3500.      *
090600 4610-PRINT-ONE-MONTHLY.
090700     MOVE SPACES TO PAY-PRT-LINE
090800     SET PRT-IS-MONTHLY-TREND TO TRUE
090900     MOVE WS-MON-KEY-TX (WS-JX) TO PRT-MON-PERIOD-TX
091000     MOVE WS-MON-TOTAL-AT (WS-JX) TO PRT-MON-AMOUNT-ED
091100     WRITE PAY-PRT-LINE
091200     ADD 1 TO WS-JX.
091300 4610-EXIT.
091400     EXIT.

091500*****************************************************************
091600*    ANOMALIES - IN ORIGINAL TRANSACTION ORDER, RATIO CAPTIONED  *
091700*    "n.n HIGHER THAN AVERAGE".                                  *
091800*****************************************************************
091900 4700-PRINT-ANOMALIES.
092000     MOVE 1 TO WS-JX
092100     PERFORM 4710-PRINT-ONE-ANOMALY THRU 4710-EXIT
092200         UNTIL WS-JX > WS-ANM-TBL-COUNT.
092300 4700-EXIT.
092400     EXIT.

092500*    ONE DETAIL LINE IN ORIGINAL TRANSACTION ORDER - THE RATIO  *
092600*    SPLIT INTO WHOLE/TENTH HERE FEEDS 4715'S CAPTION BUILD.    *
092700 4710-PRINT-ONE-ANOMALY.
092800     MOVE SPACES TO PAY-PRT-LINE
092900     SET PRT-IS-ANOMALY TO TRUE
093000     MOVE WS-ANM-DATE-TX (WS-JX) TO PRT-ANM-DATE-TX
093100     MOVE WS-ANM-MERCHANT-TX (WS-JX) TO PRT-ANM-MERCHANT-TX
093200     MOVE WS-ANM-AMOUNT-AT (WS-JX) TO PRT-ANM-AMOUNT-ED
093300     MOVE WS-ANM-RATIO-AT (WS-JX) TO WS-RATIO-WHOLE-AT
093400     COMPUTE WS-RATIO-TENTH-AT =
093500         (WS-ANM-RATIO-AT (WS-JX) - WS-RATIO-WHOLE-AT) * 10
093600     PERFORM 4715-BUILD-RATIO-CAPTION THRU 4715-EXIT
093700     MOVE WS-RATIO-CAPTION-TX TO PRT-ANM-RATIO-TX
093800     WRITE PAY-PRT-LINE
093900     ADD 1 TO WS-JX.
094000 4710-EXIT.
094100     EXIT.

094200*****************************************************************
094300*    BUILD "n.nX HIGHER THAN AVERAGE" LEFT-JUSTIFIED - ZZZ9       *
094400*    EDIT SUPPRESSES LEADING ZEROS, THEN A SMALL NESTED TEST      *
094500*    (MAX 4 POSITIONS, NO LOOP NEEDED) FINDS WHERE THE DIGITS     *
094600*    ACTUALLY START.                                              *
094700*****************************************************************
094800 4715-BUILD-RATIO-CAPTION.
094900*    ZZZ9 EDIT LEAVES LEADING BLANKS WHERE THE RATIO HAS FEWER
095000*    THAN 4 DIGITS - WS-RATIO-START-PS LOCATES THE FIRST NON-
095100*    BLANK COLUMN SO THE CAPTION STARTS RIGHT AT THE DIGITS.
095200     MOVE WS-RATIO-WHOLE-AT TO WS-RATIO-WHOLE-ED
095300     MOVE SPACES TO WS-RATIO-CAPTION-TX
095400     IF WS-RATIO-WHOLE-ED (1:1) NOT = SPACE
095500         MOVE 1 TO WS-RATIO-START-PS
095600     ELSE
095700         IF WS-RATIO-WHOLE-ED (2:1) NOT = SPACE
095800             MOVE 2 TO WS-RATIO-START-PS
095900         ELSE
096000             IF WS-RATIO-WHOLE-ED (3:1) NOT = SPACE
096100                 MOVE 3 TO WS-RATIO-START-PS
096200             ELSE
096300                 MOVE 4 TO WS-RATIO-START-PS
096400             END-IF
096500         END-IF
096600     END-IF
096700*    WHOLE-NUMBER DIGITS, THEN A LITERAL DOT, THEN THE TENTHS
096800*    DIGIT, THEN THE FIXED CAPTION TEXT - ALL POSITIONED OFF
096900*    WS-RATIO-START-PS SO THE FIELD WIDTH SHRINKS WITH IT.
097000     MOVE WS-RATIO-WHOLE-ED (WS-RATIO-START-PS:5 - WS-RATIO-START-PS)
097100         TO WS-RATIO-CAPTION-TX (1:5 - WS-RATIO-START-PS)
097200     MOVE '.' TO WS-RATIO-CAPTION-TX (6 - WS-RATIO-START-PS:1)
097300     MOVE WS-RATIO-TENTH-AT
097400         TO WS-RATIO-CAPTION-TX (7 - WS-RATIO-START-PS:1)
097500     MOVE 'X HIGHER THAN AVERAGE'
097600         TO WS-RATIO-CAPTION-TX (8 - WS-RATIO-START-PS:22).
097700 4715-EXIT.
097800     EXIT.

097900*****************************************************************
098000*    CATEGORY BREAKDOWN - SAME RANKED TABLE AS 4300, BUT WITH    *
098100*    COUNT AND AVERAGE ADDED.                                    *
098200*****************************************************************
098300 4800-PRINT-CATEGORY-BREAKDOWN.
098400     MOVE 1 TO WS-JX
098500     PERFORM 4810-PRINT-ONE-BREAKDOWN THRU 4810-EXIT
098600         UNTIL WS-JX > WS-CAT-TBL-COUNT.
098700 4800-EXIT.
098800     EXIT.

098900*    ONE DETAIL LINE - SAME RANKED ORDER AS 4300, WITH COUNT    *
099000*    AND AVERAGE ADDED FOR THE BREAKDOWN SECTION.               *
099100 4810-PRINT-ONE-BREAKDOWN.
099200     MOVE SPACES TO PAY-PRT-LINE
099300     SET PRT-IS-BREAKDOWN TO TRUE
099400     MOVE WS-CAT-CD (WS-JX) TO PRT-BRK-CODE-TX
099500     MOVE WS-CAT-TOTAL-AT (WS-JX) TO PRT-BRK-TOTAL-ED
099600     MOVE WS-CAT-COUNT (WS-JX) TO PRT-BRK-COUNT-ED
099700     MOVE WS-CAT-AVG-AT (WS-JX) TO PRT-BRK-AVG-ED
099800     WRITE PAY-PRT-LINE
099900     ADD 1 TO WS-JX.
100000 4810-EXIT.
100100     EXIT.

100200*****************************************************************
100300 9000-CLOSE-FILES.
100400     CLOSE TRANSACTIONS-OUT
100500     CLOSE INSIGHTS-REPORT.
100600 9000-EXIT.
100700     EXIT.
